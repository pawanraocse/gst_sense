000100 IDENTIFICATION DIVISION.                                                 
000200 PROGRAM-ID.    RULE37-LEDGER-PARSER.                                     
000300 AUTHOR.        T. HOLLOWAY.                                              
000400 INSTALLATION.  MERIDIAN SUPPLY CO - EDP DEPT.                            
000500 DATE-WRITTEN.  06/18/1987.                                               
000600 DATE-COMPILED.                                                           
000700 SECURITY.      UNCLASSIFIED - INTERNAL USE ONLY.                         
000800*--------------------------------------------------------------           
000900*    RULE37-LEDGER-PARSER                                                 
001000*                                                                         
001100*    READS ONE SUPPLIER LEDGER UPLOAD FILE, LINE BY LINE, AND             
001200*    NORMALIZES EACH COMMA-DELIMITED ROW INTO A LEDGER-ENTRY              
001300*    WORK RECORD FOR RULE37-INTEREST-CALC TO SORT AND MATCH.              
001400*    CALLED ONCE PER LEDGER FILE BY RULE37-FILE-PROCESSOR.                
001500*--------------------------------------------------------------           
001600*    CHANGE LOG                                                           
001700*    ----------------------------------------------------------           
001800*    06/18/1987 TH   ORIGINAL PROGRAM.  READ THE VOUCHER-FILE             
001900*                    UPLOAD TAPE AND BUILD THE SORTED VOUCHER             
002000*                    WORK FILE FOR THE AGING RUN.                         
002100*    02/09/1988 TH   ADDED BLANK-VENDOR DEFAULTING FROM THE               
002200*                    TAPE LABEL WHEN THE CARD COLUMN WAS BLANK.           
002300*    11/30/1989 RJA  FIXED ABEND ON A ZERO-AMOUNT CARD (DIV/0             
002400*                    IN THE AGING BUCKET ROUTINE).                        
002500*    04/02/1991 RJA  CLEANED UP COPYBOOK NAMES AFTER THE EDP              
002600*                    FILE-NAMING STANDARD CHANGED.                        
002700*    08/14/1993 MLK  YEAR-END CLOSE FIX - TRAILER CARD COULD              
002800*                    BE MISREAD AS A DATA CARD.                           
002900*    09/03/1995 MLK  CONVERTED ASSIGN CLAUSES TO RUN WITH THE             
003000*                    NEW TAPE LIBRARY NAMING CONVENTION.                  
003100*    01/19/1998 DKP  Y2K REMEDIATION - DATE FIELDS WIDENED TO             
003200*                    CCYYMMDD THROUGHOUT (PROJECT Y2K-004).               
003300*    07/22/1999 DKP  Y2K REMEDIATION SIGN-OFF - RETESTED AGAINST          
003400*                    CENTURY-BOUNDARY SAMPLE TAPES.                       
003500*    03/15/2017 DKP  REQ GST-1102 - VOUCHER AGING LOGIC RETIRED.          
003600*                    PROGRAM REPURPOSED AS THE LEDGER PARSER FOR          
003700*                    THE NEW RULE-37 180-DAY ITC REVERSAL BATCH.          
003800*    07/30/2019 RSN  REQ GST-1180 - REWRITTEN AGAINST THE NEW             
003900*                    COMMA-DELIMITED LEDGER UPLOAD FORMAT; DROPS          
004000*                    THE OLD DEBIT/CREDIT COLUMN SNIFFING SINCE           
004100*                    THE UPLOAD NOW CARRIES ENTRY-TYPE DIRECTLY.          
004200*    08/02/2019 RSN  REQ GST-1180 - "NO DATA" FAILURE RETURNED            
004300*                    TO THE CALLER WHEN ZERO ENTRIES SURVIVE.             
004400*--------------------------------------------------------------           
004500 ENVIRONMENT DIVISION.                                                    
004600     CONFIGURATION SECTION.                                               
004700     SPECIAL-NAMES.                                                       
004800         C01 IS TOP-OF-FORM.                                              
004900                                                                          
005000     INPUT-OUTPUT SECTION.                                                
005100     FILE-CONTROL.                                                        
005200                                                                          
005300         COPY "SLLEDG01.CBL".                                             
005400         COPY "SLWORK01.CBL".                                             
005500                                                                          
005600 DATA DIVISION.                                                           
005700     FILE SECTION.                                                        
005800                                                                          
005900         COPY "FDLEDG01.CBL".                                             
006000         COPY "FDWORK01.CBL".                                             
006100                                                                          
006200     WORKING-STORAGE SECTION.                                             
006300                                                                          
006400     01  WS-LEDGER-FILE-NAME             PIC X(48).                       
006500     01  WS-LEDGER-FILE-STATUS           PIC XX.                          
006600     01  WS-WORK-ENTRY-FILE-NAME         PIC X(48).                       
006700                                                                          
006800     01  WS-END-OF-FILE-SW               PIC X.                           
006900         88  WS-END-OF-FILE              VALUE "Y".                       
007000                                                                          
007100     01  WS-PARSED-LINE.                                                  
007200         05  WS-IN-DATE-TEXT             PIC X(08).                       
007300         05  WS-IN-TYPE-TEXT             PIC X(01).                       
007400         05  WS-IN-SUPPLIER-TEXT         PIC X(40).                       
007500         05  WS-IN-AMOUNT-TEXT           PIC X(18).                       
007600         05  FILLER                      PIC X(10).                       
007700     01  WS-IN-DATE-NUMERIC-VIEW REDEFINES WS-PARSED-LINE.                
007800         05  WS-IN-DATE-NUM              PIC 9(08).                       
007900         05  FILLER                      PIC X(69).                       
008000                                                                          
008100     01  WS-AMOUNT-SPLIT.                                                 
008200         05  WS-AMOUNT-WHOLE-TEXT        PIC X(13).                       
008300         05  WS-AMOUNT-FRAC-TEXT         PIC X(02).                       
008400         05  FILLER                      PIC X(05).                       
008500     01  WS-AMOUNT-SPLIT-NUMERIC REDEFINES WS-AMOUNT-SPLIT.               
008600         05  WS-AMOUNT-WHOLE-NUM         PIC 9(13).                       
008700         05  WS-AMOUNT-FRAC-NUM          PIC 9(02).                       
008800         05  FILLER                      PIC X(05).                       
008900                                                                          
009000     01  WS-COUNTERS.                                                     
009100         05  WS-ENTRY-COUNT              PIC 9(05) COMP.                  
009200         05  WS-LINES-READ               PIC 9(07) COMP.                  
009300         05  FILLER                      PIC X(04).                       
009400*--------------------------------------------------------------           
009500                                                                          
009600 LINKAGE SECTION.                                                         
009700                                                                          
009800     01  LK-LEDGER-FILE-NAME             PIC X(48).                       
009900     01  LK-WORK-FILE-NAME               PIC X(48).                       
010000     01  LK-LEDGER-NAME                  PIC X(60).                       
010100     01  LK-ENTRY-COUNT                  PIC 9(05).                       
010200     01  LK-PARSE-STATUS                 PIC X(06).                       
010300         88  LK-PARSE-OK                 VALUE "OK".                      
010400         88  LK-PARSE-NODATA             VALUE "NODATA".                  
010500*--------------------------------------------------------------           
010600                                                                          
010700 PROCEDURE DIVISION USING LK-LEDGER-FILE-NAME                             
010800                          LK-WORK-FILE-NAME                               
010900                          LK-LEDGER-NAME                                  
011000                          LK-ENTRY-COUNT                                  
011100                          LK-PARSE-STATUS.                                
011200                                                                          
011300 0000-PARSE-LEDGER-FILE.                                                  
011400                                                                          
011500     MOVE LK-LEDGER-FILE-NAME TO WS-LEDGER-FILE-NAME                      
011600     MOVE LK-WORK-FILE-NAME   TO WS-WORK-ENTRY-FILE-NAME                  
011700     MOVE ZERO TO WS-ENTRY-COUNT WS-LINES-READ                            
011800     MOVE "N" TO WS-END-OF-FILE-SW                                        
011900                                                                          
012000     OPEN INPUT  LEDGER-FILE                                              
012100     OPEN OUTPUT WORK-ENTRY-FILE                                          
012200                                                                          
012300     PERFORM 1000-READ-LEDGER-LINE THRU 1000-EXIT                         
012400     PERFORM 1000-READ-LEDGER-LINE THRU 1000-EXIT                         
012500             UNTIL WS-END-OF-FILE                                         
012600                                                                          
012700     CLOSE LEDGER-FILE                                                    
012800     CLOSE WORK-ENTRY-FILE                                                
012900                                                                          
013000     MOVE WS-ENTRY-COUNT TO LK-ENTRY-COUNT                                
013100                                                                          
013200     IF WS-ENTRY-COUNT EQUAL ZERO                                         
013300        SET LK-PARSE-NODATA TO TRUE                                       
013400     ELSE                                                                 
013500        SET LK-PARSE-OK TO TRUE.                                          
013600                                                                          
013700     EXIT PROGRAM.                                                        
013800*--------------------------------------------------------------           
013900                                                                          
014000 1000-READ-LEDGER-LINE.                                                   
014100                                                                          
014200     READ LEDGER-FILE                                                     
014300         AT END                                                           
014400            MOVE "Y" TO WS-END-OF-FILE-SW                                 
014500            GO TO 1000-EXIT.                                              
014600                                                                          
014700     ADD 1 TO WS-LINES-READ                                               
014800     PERFORM 1100-PARSE-ONE-LINE THRU 1100-EXIT.                          
014900                                                                          
015000 1000-EXIT.                                                               
015100     EXIT.                                                                
015200*--------------------------------------------------------------           
015300                                                                          
015400 1100-PARSE-ONE-LINE.                                                     
015500                                                                          
015600     MOVE SPACES TO WS-PARSED-LINE                                        
015700                                                                          
015800     UNSTRING LEDGER-INPUT-LINE DELIMITED BY ","                          
015900         INTO WS-IN-DATE-TEXT                                             
016000              WS-IN-TYPE-TEXT                                             
016100              WS-IN-SUPPLIER-TEXT                                         
016200              WS-IN-AMOUNT-TEXT                                           
016300                                                                          
016400     IF NOT WS-IN-DATE-NUM NUMERIC                                        
016500        GO TO 1100-EXIT.                                                  
016600     IF WS-IN-DATE-NUM EQUAL ZERO                                         
016700        GO TO 1100-EXIT.                                                  
016800                                                                          
016900     IF WS-IN-TYPE-TEXT NOT EQUAL "P" AND                                 
017000        WS-IN-TYPE-TEXT NOT EQUAL "Y"                                     
017100        GO TO 1100-EXIT.                                                  
017200                                                                          
017300     PERFORM 1200-SPLIT-AMOUNT THRU 1200-EXIT.                            
017400                                                                          
017500     IF NOT WS-AMOUNT-WHOLE-NUM NUMERIC                                   
017600        GO TO 1100-EXIT.                                                  
017700     IF NOT WS-AMOUNT-FRAC-NUM NUMERIC                                    
017800        GO TO 1100-EXIT.                                                  
017900     IF WS-AMOUNT-WHOLE-NUM EQUAL ZERO AND                                
018000        WS-AMOUNT-FRAC-NUM EQUAL ZERO                                     
018100        GO TO 1100-EXIT.                                                  
018200                                                                          
018300     PERFORM 1300-BUILD-WORK-RECORD THRU 1300-EXIT.                       
018400                                                                          
018500 1100-EXIT.                                                               
018600     EXIT.                                                                
018700*--------------------------------------------------------------           
018800                                                                          
018900 1200-SPLIT-AMOUNT.                                                       
019000                                                                          
019100     MOVE SPACES TO WS-AMOUNT-SPLIT                                       
019200     MOVE ZERO   TO WS-AMOUNT-FRAC-NUM                                    
019300                                                                          
019400     UNSTRING WS-IN-AMOUNT-TEXT DELIMITED BY "."                          
019500         INTO WS-AMOUNT-WHOLE-TEXT                                        
019600              WS-AMOUNT-FRAC-TEXT                                         
019700                                                                          
019800     IF WS-AMOUNT-FRAC-TEXT EQUAL SPACES                                  
019900        MOVE ZERO TO WS-AMOUNT-FRAC-NUM.                                  
020000                                                                          
020100     IF WS-AMOUNT-WHOLE-TEXT EQUAL SPACES                                 
020200        MOVE ZERO TO WS-AMOUNT-WHOLE-NUM.                                 
020300                                                                          
020400 1200-EXIT.                                                               
020500     EXIT.                                                                
020600*--------------------------------------------------------------           
020700                                                                          
020800 1300-BUILD-WORK-RECORD.                                                  
020900                                                                          
021000     MOVE SPACES TO WORK-ENTRY-RECORD                                     
021100     MOVE WS-IN-DATE-NUM TO WORK-ENTRY-DATE                               
021200     MOVE WS-IN-TYPE-TEXT TO WORK-ENTRY-TYPE                              
021300                                                                          
021400     IF WS-IN-SUPPLIER-TEXT EQUAL SPACES                                  
021500        MOVE LK-LEDGER-NAME TO WORK-ENTRY-SUPPLIER                        
021600     ELSE                                                                 
021700        MOVE WS-IN-SUPPLIER-TEXT TO WORK-ENTRY-SUPPLIER.                  
021800                                                                          
021900     COMPUTE WORK-ENTRY-AMOUNT ROUNDED =                                  
022000             WS-AMOUNT-WHOLE-NUM + (WS-AMOUNT-FRAC-NUM / 100)             
022100                                                                          
022200     ADD 1 TO WS-ENTRY-COUNT                                              
022300     MOVE WS-ENTRY-COUNT TO WORK-ENTRY-SEQ-NO                             
022400     WRITE WORK-ENTRY-RECORD.                                             
022500                                                                          
022600 1300-EXIT.                                                               
022700     EXIT.                                                                
022800                                                                          
