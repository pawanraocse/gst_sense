000100 IDENTIFICATION DIVISION.                                                 
000200 PROGRAM-ID.    RULE37-INTEREST-CALC.                                     
000300 AUTHOR.        R. J. ALVAREZ.                                            
000400 INSTALLATION.  MERIDIAN SUPPLY CO - EDP DEPT.                            
000500 DATE-WRITTEN.  09/25/1988.                                               
000600 DATE-COMPILED.                                                           
000700 SECURITY.      UNCLASSIFIED - INTERNAL USE ONLY.                         
000800*--------------------------------------------------------------           
000900*    RULE37-INTEREST-CALC                                                 
001000*                                                                         
001100*    SORTS ONE LEDGER'S NORMALIZED ENTRIES BY DATE, BUILDS A              
001200*    PER-SUPPLIER FIFO PURCHASE/PAYMENT QUEUE PAIR, MATCHES               
001300*    PURCHASES AGAINST PAYMENTS OLDEST-FIRST, AGES WHATEVER IS            
001400*    LEFT UNPAID AGAINST THE AS-ON DATE, AND WRITES ONE                   
001500*    INTEREST-ROW FOR EVERY AMOUNT THAT CLEARED THE 180-DAY               
001600*    RULE-37 THRESHOLD.  CALLED ONCE PER LEDGER FILE.                     
001700*--------------------------------------------------------------           
001800*    CHANGE LOG                                                           
001900*    ----------------------------------------------------------           
002000*    09/25/1988 RJA  ORIGINAL PROGRAM.  SORTED THE VOUCHER WORK           
002100*                    FILE BY PAID-DATE AND PRINTED THE                    
002200*                    DEDUCTIBLES REPORT (CASH-BASIS DEDUCTION             
002300*                    SCHEDULE).                                           
002400*    05/11/1990 RJA  ADDED THE GRAND-TOTAL CARRY LINE AFTER A             
002500*                    CONTROLLER COMPLAINT THAT TOTALS DID NOT             
002600*                    TIE TO THE VOUCHER REGISTER.                         
002700*    02/20/1994 MLK  VENDOR CROSS-REFERENCE LOOKUP SPED UP -              
002800*                    SKIP THE READ WHEN THE VENDOR NUMBER                 
002900*                    REPEATS FROM THE PRIOR VOUCHER.                      
003000*    01/19/1998 DKP  Y2K REMEDIATION - DATE FIELDS WIDENED TO             
003100*                    CCYYMMDD THROUGHOUT (PROJECT Y2K-004).               
003200*    07/22/1999 DKP  Y2K REMEDIATION SIGN-OFF.                            
003300*    04/11/2017 DKP  REQ GST-1102 - DEDUCTIBLES LOGIC RETIRED;            
003400*                    PROGRAM REPURPOSED AS THE RULE-37 MATCHING           
003500*                    AND ITC/INTEREST CALCULATOR.                         
003600*    08/09/2019 RSN  REQ GST-1180 - REWRITTEN FOR THE FIFO                
003700*                    PURCHASE/PAYMENT QUEUE MATCH AND THE                 
003800*                    180-DAY THRESHOLD TEST.  SORT-FILE KEY               
003900*                    CHANGED FROM PAID-DATE TO ENTRY-DATE.                
004000*    09/17/2019 RSN  REQ GST-1214 - ADDED SORT-ENTRY-SEQ-NO AS A          
004100*                    MINOR SORT KEY SO DATE TIES COME OUT IN              
004200*                    UPLOAD ORDER, MATCHING THE SPEC.                     
004300*    11/19/2019 RSN  REQ GST-1204 - WRITE THE LEDGER NAME ONTO            
004400*                    EVERY INTEREST-ROW SO THE REPORT WRITER CAN          
004500*                    GROUP DETAIL LINES IN ONE PASS OVER THE              
004600*                    FILE INSTEAD OF RE-READING PER LEDGER.               
004700*    01/08/2020 ASH  REQ GST-1233 - TABLE SIZES BUMPED TO 80              
004800*                    SUPPLIERS / 200 ITEMS A QUEUE AFTER A LARGE          
004900*                    CUSTOMER'S LEDGER OVERFLOWED THE OLD LIMIT.          
005000*--------------------------------------------------------------           
005100 ENVIRONMENT DIVISION.                                                    
005200     CONFIGURATION SECTION.                                               
005300     SPECIAL-NAMES.                                                       
005400         C01 IS TOP-OF-FORM.                                              
005500                                                                          
005600     INPUT-OUTPUT SECTION.                                                
005700     FILE-CONTROL.                                                        
005800                                                                          
005900         COPY "SLWORK01.CBL".                                             
006000         COPY "SLINTR01.CBL".                                             
006100         COPY "SLSUMM01.CBL".                                             
006200                                                                          
006300         SELECT SORT-FILE                                                 
006400                ASSIGN TO "SRT37TMP".                                     
006500                                                                          
006600         SELECT SORTED-WORK-FILE                                          
006700                ASSIGN TO "SRT37ENT"                                      
006800                ORGANIZATION IS SEQUENTIAL.                               
006900                                                                          
007000 DATA DIVISION.                                                           
007100     FILE SECTION.                                                        
007200                                                                          
007300         COPY "FDWORK01.CBL".                                             
007400         COPY "FDINTR01.CBL".                                             
007500         COPY "FDSUMM01.CBL".                                             
007600                                                                          
007700         SD  SORT-FILE.                                                   
007800         01  SORT-WORK-RECORD.                                            
007900           05 SORT-ENTRY-DATE           PIC 9(08).                        
008000           05 SORT-ENTRY-TYPE           PIC X(01).                        
008100           05 SORT-ENTRY-SUPPLIER       PIC X(40).                        
008200           05 SORT-ENTRY-AMOUNT         PIC S9(13)V99 COMP-3.             
008300           05 SORT-ENTRY-SEQ-NO         PIC 9(07).                        
008400           05 FILLER                    PIC X(03).                        
008500                                                                          
008600         FD  SORTED-WORK-FILE                                             
008700             LABEL RECORDS ARE STANDARD.                                  
008800         01  SRT-WORK-RECORD.                                             
008900           05 SRT-ENTRY-DATE            PIC 9(08).                        
009000           05 SRT-ENTRY-TYPE            PIC X(01).                        
009100             88 SRT-ENTRY-IS-PURCHASE   VALUE "P".                        
009200             88 SRT-ENTRY-IS-PAYMENT    VALUE "Y".                        
009300           05 SRT-ENTRY-SUPPLIER        PIC X(40).                        
009400           05 SRT-ENTRY-AMOUNT          PIC S9(13)V99 COMP-3.             
009500           05 SRT-ENTRY-SEQ-NO          PIC 9(07).                        
009600           05 FILLER                    PIC X(03).                        
009700                                                                          
009800     WORKING-STORAGE SECTION.                                             
009900                                                                          
010000         COPY "WSDATE01.CBL".                                             
010100         COPY "WSMONY01.CBL".                                             
010200                                                                          
010300     01  WS-WORK-ENTRY-FILE-NAME          PIC X(48).                      
010400     01  WS-INTEREST-ROW-FILE-NAME        PIC X(48)                       
010500                                           VALUE "RUN37ITR".              
010600     01  WS-SUMMARY-FILE-NAME             PIC X(48)                       
010700                                           VALUE "RUN37SUM".              
010800                                                                          
010900     01  WS-LEDGER-NAME                   PIC X(60).                      
011000     01  WS-AS-ON-DATE                    PIC 9(08).                      
011100     01  WS-AS-ON-DATE-WORK               PIC X(08).                      
011200     01  WS-AS-ON-DATE-NUMERIC REDEFINES WS-AS-ON-DATE-WORK               
011300                                          PIC 9(08).                      
011400                                                                          
011500     01  WS-END-OF-SORTED-SW              PIC X.                          
011600         88  WS-END-OF-SORTED             VALUE "Y".                      
011700                                                                          
011800     01  WS-FOUND-SW                      PIC X.                          
011900         88  WS-SUPPLIER-FOUND            VALUE "Y".                      
012000                                                                          
012100     01  WS-SUBSCRIPTS.                                                   
012200         05  WS-SUP-IDX                   PIC 9(04) COMP.                 
012300         05  WS-SCAN-IDX                  PIC 9(04) COMP.                 
012400         05  WS-PUR-IDX                   PIC 9(04) COMP.                 
012500         05  WS-PAY-IDX                   PIC 9(04) COMP.                 
012600         05  FILLER                       PIC X(04).                      
012700                                                                          
012800     01  WS-SUPPLIER-TABLE.                                               
012900         05  WS-SUPPLIER-COUNT            PIC 9(04) COMP.                 
013000         05  FILLER                       PIC X(04).                      
013100         05  WS-SUPPLIER-ENTRY OCCURS 80 TIMES.                           
013200             10  WS-SUP-NAME              PIC X(40).                      
013300             10  WS-SUP-PURCH-COUNT       PIC 9(04) COMP.                 
013400             10  WS-SUP-PURCH-HEAD        PIC 9(04) COMP.                 
013500             10  WS-SUP-PAY-COUNT         PIC 9(04) COMP.                 
013600             10  WS-SUP-PAY-HEAD          PIC 9(04) COMP.                 
013700             10  FILLER                   PIC X(08).                      
013800             10  WS-SUP-PURCH-ITEM OCCURS 200 TIMES.                      
013900                 15  WS-PURCH-DATE        PIC 9(08).                      
014000                 15  WS-PURCH-AMOUNT      PIC S9(13)V99 COMP-3.           
014100             10  WS-SUP-PAY-ITEM OCCURS 200 TIMES.                        
014200                 15  WS-PAY-DATE          PIC 9(08).                      
014300                 15  WS-PAY-AMOUNT        PIC S9(13)V99 COMP-3.           
014400                                                                          
014500     01  WS-MATCH-WORK.                                                   
014600         05  WS-MATCHED-AMOUNT            PIC S9(13)V99 COMP-3.           
014700         05  WS-ROW-PRINCIPAL             PIC S9(13)V99 COMP-3.           
014800         05  WS-ROW-PURCH-DATE            PIC 9(08).                      
014900         05  WS-ROW-PAY-DATE              PIC 9(08).                      
015000         05  WS-ROW-STATUS                PIC X(09).                      
015100         05  FILLER                       PIC X(09).                      
015200                                                                          
015300     01  WS-LEDGER-TOTALS.                                                
015400         05  WS-DETAIL-COUNT              PIC 9(05) COMP.                 
015500         05  FILLER                       PIC X(09).                      
015600*--------------------------------------------------------------           
015700                                                                          
015800 LINKAGE SECTION.                                                         
015900                                                                          
016000     01  LK-WORK-FILE-NAME                PIC X(48).                      
016100     01  LK-LEDGER-NAME                   PIC X(60).                      
016200     01  LK-AS-ON-DATE                    PIC 9(08).                      
016300     01  LK-CALC-STATUS                   PIC X(06).                      
016400         88  LK-CALC-OK                   VALUE "OK".                     
016500*--------------------------------------------------------------           
016600                                                                          
016700 PROCEDURE DIVISION USING LK-WORK-FILE-NAME                               
016800                          LK-LEDGER-NAME                                  
016900                          LK-AS-ON-DATE                                   
017000                          LK-CALC-STATUS.                                 
017100                                                                          
017200 0000-CALCULATE-INTEREST.                                                 
017300                                                                          
017400     MOVE LK-WORK-FILE-NAME TO WS-WORK-ENTRY-FILE-NAME                    
017500     MOVE LK-LEDGER-NAME    TO WS-LEDGER-NAME                             
017600     MOVE LK-AS-ON-DATE     TO WS-AS-ON-DATE-WORK                         
017700     MOVE WS-AS-ON-DATE-NUMERIC TO WS-AS-ON-DATE                          
017800                                                                          
017900     PERFORM 2000-SORT-ENTRIES THRU 2000-EXIT                             
018000     PERFORM 2100-BUILD-SUPPLIER-QUEUES THRU 2100-EXIT                    
018100                                                                          
018200     MOVE ZERO TO WMN-LEDGER-TOTAL-INTEREST                               
018300                  WMN-LEDGER-TOTAL-ITC-REVERSAL                           
018400                  WS-DETAIL-COUNT                                         
018500                                                                          
018600     OPEN EXTEND INTEREST-ROW-FILE                                        
018700                                                                          
018800     PERFORM 2200-PROCESS-EACH-SUPPLIER THRU 2200-EXIT                    
018900             VARYING WS-SUP-IDX FROM 1 BY 1                               
019000             UNTIL WS-SUP-IDX GREATER THAN WS-SUPPLIER-COUNT              
019100                                                                          
019200     CLOSE INTEREST-ROW-FILE                                              
019300                                                                          
019400     PERFORM 4000-WRITE-SUMMARY-RECORD THRU 4000-EXIT                     
019500                                                                          
019600     MOVE "OK" TO LK-CALC-STATUS.                                         
019700                                                                          
019800     EXIT PROGRAM.                                                        
019900*--------------------------------------------------------------           
020000                                                                          
020100 2000-SORT-ENTRIES.                                                       
020200                                                                          
020300     SORT SORT-FILE                                                       
020400         ON ASCENDING KEY SORT-ENTRY-DATE                                 
020500         ON ASCENDING KEY SORT-ENTRY-SEQ-NO                               
020600         USING WORK-ENTRY-FILE                                            
020700         GIVING SORTED-WORK-FILE.                                         
020800                                                                          
020900 2000-EXIT.                                                               
021000     EXIT.                                                                
021100*--------------------------------------------------------------           
021200                                                                          
021300 2100-BUILD-SUPPLIER-QUEUES.                                              
021400                                                                          
021500     OPEN INPUT SORTED-WORK-FILE                                          
021600     MOVE ZERO TO WS-SUPPLIER-COUNT                                       
021700     MOVE "N" TO WS-END-OF-SORTED-SW                                      
021800                                                                          
021900     PERFORM 2101-READ-SORTED-ENTRY THRU 2101-EXIT                        
022000     PERFORM 2101-READ-SORTED-ENTRY THRU 2101-EXIT                        
022100             UNTIL WS-END-OF-SORTED                                       
022200                                                                          
022300     CLOSE SORTED-WORK-FILE.                                              
022400                                                                          
022500 2100-EXIT.                                                               
022600     EXIT.                                                                
022700*--------------------------------------------------------------           
022800                                                                          
022900 2101-READ-SORTED-ENTRY.                                                  
023000                                                                          
023100     READ SORTED-WORK-FILE                                                
023200         AT END                                                           
023300            MOVE "Y" TO WS-END-OF-SORTED-SW                               
023400            GO TO 2101-EXIT.                                              
023500                                                                          
023600     PERFORM 2110-FIND-OR-ADD-SUPPLIER THRU 2110-EXIT                     
023700                                                                          
023800     IF SRT-ENTRY-IS-PURCHASE                                             
023900        PERFORM 2112-ADD-PURCHASE-ITEM THRU 2112-EXIT                     
024000     ELSE                                                                 
024100        PERFORM 2113-ADD-PAYMENT-ITEM THRU 2113-EXIT.                     
024200                                                                          
024300 2101-EXIT.                                                               
024400     EXIT.                                                                
024500*--------------------------------------------------------------           
024600                                                                          
024700 2110-FIND-OR-ADD-SUPPLIER.                                               
024800                                                                          
024900     MOVE "N" TO WS-FOUND-SW                                              
025000                                                                          
025100     PERFORM 2111-SCAN-ONE-SUPPLIER THRU 2111-EXIT                        
025200             VARYING WS-SCAN-IDX FROM 1 BY 1                              
025300             UNTIL WS-SCAN-IDX GREATER THAN WS-SUPPLIER-COUNT             
025400                OR WS-SUPPLIER-FOUND                                      
025500                                                                          
025600     IF WS-SUPPLIER-FOUND                                                 
025700        SUBTRACT 1 FROM WS-SCAN-IDX                                       
025800        MOVE WS-SCAN-IDX TO WS-SUP-IDX                                    
025900     ELSE                                                                 
026000        ADD 1 TO WS-SUPPLIER-COUNT                                        
026100        MOVE WS-SUPPLIER-COUNT TO WS-SUP-IDX                              
026200        MOVE SRT-ENTRY-SUPPLIER TO WS-SUP-NAME(WS-SUP-IDX)                
026300        MOVE ZERO TO WS-SUP-PURCH-COUNT(WS-SUP-IDX)                       
026400        MOVE 1    TO WS-SUP-PURCH-HEAD(WS-SUP-IDX)                        
026500        MOVE ZERO TO WS-SUP-PAY-COUNT(WS-SUP-IDX)                         
026600        MOVE 1    TO WS-SUP-PAY-HEAD(WS-SUP-IDX).                         
026700                                                                          
026800 2110-EXIT.                                                               
026900     EXIT.                                                                
027000*--------------------------------------------------------------           
027100                                                                          
027200 2111-SCAN-ONE-SUPPLIER.                                                  
027300                                                                          
027400     IF WS-SUP-NAME(WS-SCAN-IDX) EQUAL SRT-ENTRY-SUPPLIER                 
027500        MOVE "Y" TO WS-FOUND-SW.                                          
027600                                                                          
027700 2111-EXIT.                                                               
027800     EXIT.                                                                
027900*--------------------------------------------------------------           
028000                                                                          
028100 2112-ADD-PURCHASE-ITEM.                                                  
028200                                                                          
028300     ADD 1 TO WS-SUP-PURCH-COUNT(WS-SUP-IDX)                              
028400     MOVE WS-SUP-PURCH-COUNT(WS-SUP-IDX) TO WS-PUR-IDX                    
028500     MOVE SRT-ENTRY-DATE                                                  
028600          TO WS-PURCH-DATE(WS-SUP-IDX, WS-PUR-IDX)                        
028700     MOVE SRT-ENTRY-AMOUNT                                                
028800          TO WS-PURCH-AMOUNT(WS-SUP-IDX, WS-PUR-IDX).                     
028900                                                                          
029000 2112-EXIT.                                                               
029100     EXIT.                                                                
029200*--------------------------------------------------------------           
029300                                                                          
029400 2113-ADD-PAYMENT-ITEM.                                                   
029500                                                                          
029600     ADD 1 TO WS-SUP-PAY-COUNT(WS-SUP-IDX)                                
029700     MOVE WS-SUP-PAY-COUNT(WS-SUP-IDX) TO WS-PUR-IDX                      
029800     MOVE SRT-ENTRY-DATE                                                  
029900          TO WS-PAY-DATE(WS-SUP-IDX, WS-PUR-IDX)                          
030000     MOVE SRT-ENTRY-AMOUNT                                                
030100          TO WS-PAY-AMOUNT(WS-SUP-IDX, WS-PUR-IDX).                       
030200                                                                          
030300 2113-EXIT.                                                               
030400     EXIT.                                                                
030500*--------------------------------------------------------------           
030600                                                                          
030700 2200-PROCESS-EACH-SUPPLIER.                                              
030800                                                                          
030900     PERFORM 2210-MATCH-ONE-PAIR THRU 2210-EXIT                           
031000             UNTIL WS-SUP-PURCH-HEAD(WS-SUP-IDX)                          
031100                   GREATER THAN WS-SUP-PURCH-COUNT(WS-SUP-IDX)            
031200                OR WS-SUP-PAY-HEAD(WS-SUP-IDX)                            
031300                   GREATER THAN WS-SUP-PAY-COUNT(WS-SUP-IDX)              
031400                                                                          
031500     PERFORM 2300-AGE-UNMATCHED-PURCHASES THRU 2300-EXIT                  
031600             VARYING WS-PUR-IDX                                           
031700             FROM WS-SUP-PURCH-HEAD(WS-SUP-IDX) BY 1                      
031800             UNTIL WS-PUR-IDX                                             
031900                   GREATER THAN WS-SUP-PURCH-COUNT(WS-SUP-IDX).           
032000                                                                          
032100 2200-EXIT.                                                               
032200     EXIT.                                                                
032300*--------------------------------------------------------------           
032400                                                                          
032500 2210-MATCH-ONE-PAIR.                                                     
032600                                                                          
032700     MOVE WS-SUP-PURCH-HEAD(WS-SUP-IDX) TO WS-PUR-IDX                     
032800     MOVE WS-SUP-PAY-HEAD(WS-SUP-IDX)   TO WS-PAY-IDX                     
032900                                                                          
033000     IF WS-PURCH-AMOUNT(WS-SUP-IDX, WS-PUR-IDX) LESS THAN                 
033100        WS-PAY-AMOUNT(WS-SUP-IDX, WS-PAY-IDX)                             
033200        MOVE WS-PURCH-AMOUNT(WS-SUP-IDX, WS-PUR-IDX)                      
033300             TO WS-MATCHED-AMOUNT                                         
033400     ELSE                                                                 
033500        MOVE WS-PAY-AMOUNT(WS-SUP-IDX, WS-PAY-IDX)                        
033600             TO WS-MATCHED-AMOUNT.                                        
033700                                                                          
033800     MOVE WS-PURCH-DATE(WS-SUP-IDX, WS-PUR-IDX)                           
033900          TO WDT-FIRST-DATE-CCYYMMDD                                      
034000     MOVE WS-PAY-DATE(WS-SUP-IDX, WS-PAY-IDX)                             
034100          TO WDT-SECOND-DATE-CCYYMMDD                                     
034200     PERFORM 9100-WHOLE-DAYS-BETWEEN THRU 9100-EXIT                       
034300                                                                          
034400     IF WDT-WHOLE-DAYS-BETWEEN GREATER THAN 180                           
034500        MOVE WS-MATCHED-AMOUNT TO WMN-MATCHED-AMOUNT                      
034600        PERFORM 2400-COMPUTE-ITC-AND-INTEREST THRU 2400-EXIT              
034700        MOVE WS-MATCHED-AMOUNT TO WS-ROW-PRINCIPAL                        
034800        MOVE WS-PURCH-DATE(WS-SUP-IDX, WS-PUR-IDX)                        
034900             TO WS-ROW-PURCH-DATE                                         
035000        MOVE WS-PAY-DATE(WS-SUP-IDX, WS-PAY-IDX)                          
035100             TO WS-ROW-PAY-DATE                                           
035200        MOVE "PAID_LATE" TO WS-ROW-STATUS                                 
035300        PERFORM 3000-EMIT-INTEREST-ROW THRU 3000-EXIT.                    
035400                                                                          
035500     SUBTRACT WS-MATCHED-AMOUNT                                           
035600         FROM WS-PURCH-AMOUNT(WS-SUP-IDX, WS-PUR-IDX)                     
035700     SUBTRACT WS-MATCHED-AMOUNT                                           
035800         FROM WS-PAY-AMOUNT(WS-SUP-IDX, WS-PAY-IDX)                       
035900                                                                          
036000     IF WS-PURCH-AMOUNT(WS-SUP-IDX, WS-PUR-IDX)                           
036100           NOT GREATER THAN ZERO                                          
036200        ADD 1 TO WS-SUP-PURCH-HEAD(WS-SUP-IDX).                           
036300     IF WS-PAY-AMOUNT(WS-SUP-IDX, WS-PAY-IDX)                             
036400           NOT GREATER THAN ZERO                                          
036500        ADD 1 TO WS-SUP-PAY-HEAD(WS-SUP-IDX).                             
036600                                                                          
036700 2210-EXIT.                                                               
036800     EXIT.                                                                
036900*--------------------------------------------------------------           
037000                                                                          
037100 2300-AGE-UNMATCHED-PURCHASES.                                            
037200                                                                          
037300     IF WS-PURCH-AMOUNT(WS-SUP-IDX, WS-PUR-IDX) GREATER THAN ZERO         
037400        MOVE WS-PURCH-DATE(WS-SUP-IDX, WS-PUR-IDX)                        
037500             TO WDT-FIRST-DATE-CCYYMMDD                                   
037600        MOVE WS-AS-ON-DATE TO WDT-SECOND-DATE-CCYYMMDD                    
037700        PERFORM 9100-WHOLE-DAYS-BETWEEN THRU 9100-EXIT                    
037800        IF WDT-WHOLE-DAYS-BETWEEN GREATER THAN 180                        
037900           MOVE WS-PURCH-AMOUNT(WS-SUP-IDX, WS-PUR-IDX)                   
038000                TO WMN-MATCHED-AMOUNT                                     
038100           PERFORM 2400-COMPUTE-ITC-AND-INTEREST THRU 2400-EXIT           
038200           MOVE WMN-MATCHED-AMOUNT TO WS-ROW-PRINCIPAL                    
038300           MOVE WS-PURCH-DATE(WS-SUP-IDX, WS-PUR-IDX)                     
038400                TO WS-ROW-PURCH-DATE                                      
038500           MOVE ZERO TO WS-ROW-PAY-DATE                                   
038600           MOVE "UNPAID   " TO WS-ROW-STATUS                              
038700           PERFORM 3000-EMIT-INTEREST-ROW THRU 3000-EXIT.                 
038800                                                                          
038900 2300-EXIT.                                                               
039000     EXIT.                                                                
039100*--------------------------------------------------------------           
039200                                                                          
039300 2400-COMPUTE-ITC-AND-INTEREST.                                           
039400                                                                          
039500     COMPUTE WMN-ITC-AMOUNT ROUNDED =                                     
039600             WMN-MATCHED-AMOUNT * 18 / 118                                
039700                                                                          
039800     COMPUTE WMN-INTEREST-AMOUNT ROUNDED =                                
039900             WMN-ITC-AMOUNT * 0.18 * WDT-WHOLE-DAYS-BETWEEN / 365.        
040000                                                                          
040100 2400-EXIT.                                                               
040200     EXIT.                                                                
040300*--------------------------------------------------------------           
040400                                                                          
040500 3000-EMIT-INTEREST-ROW.                                                  
040600                                                                          
040700     MOVE SPACES TO INTEREST-ROW-RECORD                                   
040800     MOVE WS-LEDGER-NAME          TO INTR-LEDGER-NAME                     
040900     MOVE WS-SUP-NAME(WS-SUP-IDX) TO INTR-SUPPLIER                        
041000     MOVE WS-ROW-PURCH-DATE       TO INTR-PURCHASE-DATE                   
041100     MOVE WS-ROW-PAY-DATE         TO INTR-PAYMENT-DATE                    
041200     MOVE WS-ROW-PRINCIPAL        TO INTR-PRINCIPAL                       
041300     MOVE WDT-WHOLE-DAYS-BETWEEN  TO INTR-DELAY-DAYS                      
041400     MOVE WMN-ITC-AMOUNT          TO INTR-ITC-AMOUNT                      
041500     MOVE WMN-INTEREST-AMOUNT     TO INTR-INTEREST                        
041600     MOVE WS-ROW-STATUS           TO INTR-STATUS                          
041700                                                                          
041800     WRITE INTEREST-ROW-RECORD                                            
041900                                                                          
042000     ADD WMN-INTEREST-AMOUNT TO WMN-LEDGER-TOTAL-INTEREST                 
042100     ADD 1 TO WS-DETAIL-COUNT                                             
042200                                                                          
042300     IF WS-ROW-STATUS EQUAL "UNPAID   "                                   
042400        ADD WMN-ITC-AMOUNT TO WMN-LEDGER-TOTAL-ITC-REVERSAL.              
042500                                                                          
042600 3000-EXIT.                                                               
042700     EXIT.                                                                
042800*--------------------------------------------------------------           
042900                                                                          
043000 4000-WRITE-SUMMARY-RECORD.                                               
043100                                                                          
043200     OPEN EXTEND SUMMARY-FILE                                             
043300                                                                          
043400     MOVE SPACES TO SUMMARY-RECORD                                        
043500     MOVE WS-LEDGER-NAME TO SUMM-LEDGER-NAME                              
043600     COMPUTE SUMM-TOTAL-INTEREST ROUNDED =                                
043700             WMN-LEDGER-TOTAL-INTEREST                                    
043800     COMPUTE SUMM-TOTAL-ITC-REVERSAL ROUNDED =                            
043900             WMN-LEDGER-TOTAL-ITC-REVERSAL                                
044000     MOVE WS-DETAIL-COUNT TO SUMM-DETAIL-COUNT                            
044100                                                                          
044200     WRITE SUMMARY-RECORD                                                 
044300                                                                          
044400     CLOSE SUMMARY-FILE.                                                  
044500                                                                          
044600 4000-EXIT.                                                               
044700     EXIT.                                                                
044800*--------------------------------------------------------------           
044900                                                                          
045000     COPY "PLDAYS01.CBL".                                                 
045100                                                                          
