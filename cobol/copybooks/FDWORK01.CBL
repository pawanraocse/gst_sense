000100* FDWORK01.CBL - FD FOR THE NORMALIZED ENTRY WORK FILE.                   
000200* ONE RECORD PER PURCHASE OR PAYMENT LINE FROM THE LEDGER FILE.           
000300* REDEFINED BELOW SO THE SAME BYTES CAN BE READ EITHER AS A               
000400* PURCHASE LINE OR A PAYMENT LINE WITHOUT A SEPARATE COPY.                
000500*                                                                         
000600* 2019-08-02  LGF  ORIGINAL ENTRY FOR RULE-37 BATCH (GST-1180).           
000700* 2019-09-17  LGF  ADDED WORK-ENTRY-SEQ-NO SO THE DATE SORT AHEAD         
000800*                  OF THE FIFO MATCH HAS A TIE-BREAKER AND TIES           
000900*                  KEEP FILE ORDER (TICKET GST-1214).                     
001000    FD  WORK-ENTRY-FILE                                                   
001100        LABEL RECORDS ARE STANDARD.                                       
001200    01  WORK-ENTRY-RECORD.                                                
001300        05  WORK-ENTRY-DATE              PIC 9(08).                       
001400        05  WORK-ENTRY-TYPE              PIC X(01).                       
001500            88  WORK-ENTRY-IS-PURCHASE   VALUE "P".                       
001600            88  WORK-ENTRY-IS-PAYMENT    VALUE "Y".                       
001700        05  WORK-ENTRY-SUPPLIER          PIC X(40).                       
001800        05  WORK-ENTRY-AMOUNT            PIC S9(13)V99 COMP-3.            
001900        05  WORK-ENTRY-SEQ-NO            PIC 9(07).                       
002000        05  FILLER                       PIC X(03).                       
002100    01  WORK-ENTRY-PURCHASE-VIEW REDEFINES WORK-ENTRY-RECORD.             
002200        05  WORK-PURCH-DATE              PIC 9(08).                       
002300        05  FILLER                       PIC X(01).                       
002400        05  WORK-PURCH-SUPPLIER          PIC X(40).                       
002500        05  WORK-PURCH-AMOUNT            PIC S9(13)V99 COMP-3.            
002600        05  FILLER                       PIC X(10).                       
