000100* SLINTR01.CBL - FILE-CONTROL ENTRY, INTEREST-ROW DETAIL FILE.            
000200* WRITTEN BY RULE37-INTEREST-CALC, READ BY RULE37-REPORT-WRITER.          
000300*                                                                         
000400* 2019-08-05  LGF  ORIGINAL ENTRY FOR RULE-37 BATCH (GST-1180).           
000500    SELECT INTEREST-ROW-FILE                                              
000600        ASSIGN TO WS-INTEREST-ROW-FILE-NAME                               
000700        ORGANIZATION IS SEQUENTIAL.                                       
