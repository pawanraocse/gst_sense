000100* WSMONY01.CBL                                                            
000200*                                                                         
000300* SHARED COMP-3 MONEY WORK FIELDS FOR THE RULE-37 ITC/INTEREST            
000400* FORMULAE.  ALL GST MONEY ON THIS BATCH IS PACKED DECIMAL -              
000500* NO BINARY, NO FLOATING POINT (REQ GST-1180 BUSINESS RULES).             
000600*                                                                         
000700* 2019-08-09  LGF  ORIGINAL ENTRY FOR RULE-37 BATCH (GST-1180).           
000800    77  WMN-MATCHED-AMOUNT                PIC S9(13)V99 COMP-3.           
000900    77  WMN-ITC-AMOUNT                    PIC S9(13)V99 COMP-3.           
001000    77  WMN-INTEREST-AMOUNT               PIC S9(13)V99 COMP-3.           
001100    77  WMN-LEDGER-TOTAL-INTEREST         PIC S9(13)V99 COMP-3.           
001200    77  WMN-LEDGER-TOTAL-ITC-REVERSAL     PIC S9(13)V99 COMP-3.           
001300    77  WMN-RUN-TOTAL-INTEREST            PIC S9(15)V99 COMP-3.           
001400    77  WMN-RUN-TOTAL-ITC                 PIC S9(15)V99 COMP-3.           
