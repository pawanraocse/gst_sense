000100* SLRUNT01.CBL - FILE-CONTROL ENTRY, RUN-TOTALS TRAILER FILE.             
000200* ONE RECORD PER BATCH RUN - THE SYSTEM OF RECORD FOR RUN                 
000300* OUTPUT (NO RELATIONAL BACK-END IN THE COBOL PORT).                      
000400*                                                                         
000500* 2019-08-06  LGF  ORIGINAL ENTRY FOR RULE-37 BATCH (GST-1180).           
000600    SELECT RUN-TOTALS-FILE                                                
000700        ASSIGN TO "RUN37TOT"                                              
000800        ORGANIZATION IS LINE SEQUENTIAL.                                  
