000100* FDMANF01.CBL - FD FOR THE RUN MANIFEST FILE.                            
000200* MANF-RECORD-TYPE "C" = THE ONE CONTROL CARD, MUST BE RECORD 1.          
000300* MANF-RECORD-TYPE "F" = ONE LEDGER FILE ENTERED FOR THIS RUN.            
000400* THE DRIVER VALIDATES THE CONTROL CARD BEFORE TOUCHING ANY "F".          
000500*                                                                         
000600* 2019-08-06  LGF  ORIGINAL ENTRY FOR RULE-37 BATCH (GST-1180).           
000700    FD  MANIFEST-FILE                                                     
000800        LABEL RECORDS ARE STANDARD.                                       
000900    01  MANIFEST-RECORD.                                                  
001000        05  MANF-RECORD-TYPE             PIC X(01).                       
001100            88  MANF-IS-CONTROL-CARD     VALUE "C".                       
001200            88  MANF-IS-FILE-ENTRY       VALUE "F".                       
001300        05  MANF-DATA                    PIC X(79).                       
001400    01  MANF-CONTROL-CARD REDEFINES MANIFEST-RECORD.                      
001500        05  FILLER                       PIC X(01).                       
001600        05  MANF-AS-ON-DATE              PIC 9(08).                       
001700        05  MANF-MAX-FILE-COUNT          PIC 9(03).                       
001800        05  MANF-MAX-FILE-SIZE-KB        PIC 9(09).                       
001900        05  MANF-RETENTION-DAYS          PIC 9(05).                       
002000        05  MANF-CREATED-BY              PIC X(08).                       
002100        05  FILLER                       PIC X(45).                       
002200    01  MANF-FILE-ENTRY REDEFINES MANIFEST-RECORD.                        
002300        05  FILLER                       PIC X(01).                       
002400        05  MANF-LEDGER-FILE-NAME        PIC X(48).                       
002500        05  MANF-LEDGER-FILE-SIZE-KB     PIC 9(09).                       
002600        05  FILLER                       PIC X(21).                       
