000100* SLSUMM01.CBL - FILE-CONTROL ENTRY, CALCULATION-SUMMARY FILE.            
000200* ONE RECORD PER LEDGER FILE PROCESSED IN THE RUN.                        
000300*                                                                         
000400* 2019-08-05  LGF  ORIGINAL ENTRY FOR RULE-37 BATCH (GST-1180).           
000500    SELECT SUMMARY-FILE                                                   
000600        ASSIGN TO WS-SUMMARY-FILE-NAME                                    
000700        ORGANIZATION IS SEQUENTIAL.                                       
