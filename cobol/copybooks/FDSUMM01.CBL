000100* FDSUMM01.CBL - FD FOR THE CALCULATION-SUMMARY FILE.                     
000200* ONE RECORD PER LEDGER FILE IN THE RUN - CARRIES THE LEDGER'S            
000300* GRAND TOTALS READ BACK BY THE DRIVER FOR THE RUN ROLL-UP.               
000400*                                                                         
000500* 2019-08-05  LGF  ORIGINAL ENTRY FOR RULE-37 BATCH (GST-1180).           
000600    FD  SUMMARY-FILE                                                      
000700        LABEL RECORDS ARE STANDARD.                                       
000800    01  SUMMARY-RECORD.                                                   
000900        05  SUMM-LEDGER-NAME             PIC X(255).                      
001000        05  SUMM-TOTAL-INTEREST          PIC S9(13)V99 COMP-3.            
001100        05  SUMM-TOTAL-ITC-REVERSAL      PIC S9(13)V99 COMP-3.            
001200        05  SUMM-DETAIL-COUNT            PIC 9(05).                       
001300        05  FILLER                       PIC X(20).                       
