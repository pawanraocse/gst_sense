000100* SLMANF01.CBL - FILE-CONTROL ENTRY, RUN MANIFEST FILE.                   
000200* FIRST RECORD IS THE CONTROL CARD (AS-ON-DATE AND THE                    
000300* CONFIGURED LIMITS); REMAINING RECORDS ARE ONE PER LEDGER                
000400* FILE SUBMITTED FOR THIS RUN.                                            
000500*                                                                         
000600* 2019-08-06  LGF  ORIGINAL ENTRY FOR RULE-37 BATCH (GST-1180).           
000700    SELECT MANIFEST-FILE                                                  
000800        ASSIGN TO "RUN37MAN"                                              
000900        ORGANIZATION IS LINE SEQUENTIAL.                                  
