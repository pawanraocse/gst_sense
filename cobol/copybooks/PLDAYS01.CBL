000100* PLDAYS01.CBL                                                            
000200*                                                                         
000300* PROCEDURE LIBRARY - WHOLE CALENDAR DAYS BETWEEN TWO                     
000400* CCYYMMDD DATES, VIA AN ABSOLUTE (JULIAN) DAY NUMBER SO THE              
000500* RESULT IS RIGHT ACROSS MONTH, YEAR AND LEAP-YEAR BOUNDARIES.            
000600* CALLER LOADS WDT-FIRST-DATE-CCYYMMDD / WDT-SECOND-DATE-                 
000700* CCYYMMDD (COPY "WSDATE01.CBL") AND PERFORMS 9100 THRU                   
000800* 9100-EXIT; THE ANSWER COMES BACK IN WDT-WHOLE-DAYS-BETWEEN.             
000900*                                                                         
001000* 2019-08-01  LGF  ORIGINAL ENTRY FOR RULE-37 BATCH (GST-1180).           
001100* 2020-01-08  ASH  ADDED 9300/9400 (REQ GST-1233) - THE RUN               
001200*                  DRIVER NEEDS TO ADD RETENTION-DAYS TO A                
001300*                  CREATED-AT DATE TO GET THE RUN RECORD'S                
001400*                  EXPIRY DATE, WHICH MEANS GOING BACKWARDS               
001500*                  FROM ABSOLUTE DAY NUMBER TO CCYYMMDD - THE             
001600*                  INVERSE OF 9200.                                       
0017009100-WHOLE-DAYS-BETWEEN.                                                  
001800                                                                          
001900    MOVE WDT-FIRST-DATE-CCYYMMDD TO WDT-DATE-CCYYMMDD-WORK                
002000    PERFORM 9200-CONVERT-TO-ABSOLUTE-DAY                                  
002100    MOVE WDT-ABSOLUTE-DAY-NUMBER TO WDT-FIRST-ABS-DAY                     
002200                                                                          
002300    MOVE WDT-SECOND-DATE-CCYYMMDD TO WDT-DATE-CCYYMMDD-WORK               
002400    PERFORM 9200-CONVERT-TO-ABSOLUTE-DAY                                  
002500    MOVE WDT-ABSOLUTE-DAY-NUMBER TO WDT-SECOND-ABS-DAY                    
002600                                                                          
002700    COMPUTE WDT-WHOLE-DAYS-BETWEEN =                                      
002800            WDT-SECOND-ABS-DAY - WDT-FIRST-ABS-DAY.                       
002900                                                                          
0030009100-EXIT.                                                                
003100    EXIT.                                                                 
003200*----------------------------------------------------------------         
003300                                                                          
0034009200-CONVERT-TO-ABSOLUTE-DAY.                                             
003500                                                                          
003600*   ----- FLIEGEL & VAN FLANDERN CIVIL-TO-JULIAN-DAY FORMULA -----        
003700    COMPUTE WDT-M14-DIV12 =                                               
003800            (WDT-WORK-MM - 14) / 12                                       
003900                                                                          
004000    COMPUTE WDT-TERM1 =                                                   
004100            1461 * (WDT-WORK-CCYY + 4800 + WDT-M14-DIV12) / 4             
004200                                                                          
004300    COMPUTE WDT-TERM2 =                                                   
004400            367 * (WDT-WORK-MM - 2 - WDT-M14-DIV12 * 12) / 12             
004500                                                                          
004600    COMPUTE WDT-TERM3-INNER =                                             
004700            (WDT-WORK-CCYY + 4900 + WDT-M14-DIV12) / 100                  
004800                                                                          
004900    COMPUTE WDT-TERM3 =                                                   
005000            3 * WDT-TERM3-INNER / 4                                       
005100                                                                          
005200    COMPUTE WDT-ABSOLUTE-DAY-NUMBER =                                     
005300            WDT-WORK-DD - 32075 + WDT-TERM1 + WDT-TERM2                   
005400            - WDT-TERM3.                                                  
005500                                                                          
0056009200-EXIT.                                                                
005700    EXIT.                                                                 
005800*----------------------------------------------------------------         
005900                                                                          
0060009300-ADD-DAYS-TO-DATE.                                                    
006100                                                                          
006200    MOVE WDT-FIRST-DATE-CCYYMMDD TO WDT-DATE-CCYYMMDD-WORK                
006300    PERFORM 9200-CONVERT-TO-ABSOLUTE-DAY                                  
006400                                                                          
006500    COMPUTE WDT-ABSOLUTE-DAY-NUMBER =                                     
006600            WDT-ABSOLUTE-DAY-NUMBER + WDT-ADD-DAYS-COUNT                  
006700                                                                          
006800    PERFORM 9400-CONVERT-ABS-DAY-TO-DATE                                  
006900    MOVE WDT-DATE-CCYYMMDD-WORK TO WDT-RESULT-DATE-CCYYMMDD.              
007000                                                                          
0071009300-EXIT.                                                                
007200    EXIT.                                                                 
007300*----------------------------------------------------------------         
007400                                                                          
0075009400-CONVERT-ABS-DAY-TO-DATE.                                             
007600                                                                          
007700*   ----- INVERSE FLIEGEL/VAN FLANDERN JULIAN-TO-CIVIL FORMULA ---        
007800    COMPUTE WDT-INV-L = WDT-ABSOLUTE-DAY-NUMBER + 68569                   
007900                                                                          
008000    COMPUTE WDT-INV-N = 4 * WDT-INV-L / 146097                            
008100                                                                          
008200    COMPUTE WDT-INV-L =                                                   
008300            WDT-INV-L - (146097 * WDT-INV-N + 3) / 4                      
008400                                                                          
008500    COMPUTE WDT-INV-I = 4000 * (WDT-INV-L + 1) / 1461001                  
008600                                                                          
008700    COMPUTE WDT-INV-L =                                                   
008800            WDT-INV-L - 1461 * WDT-INV-I / 4 + 31                         
008900                                                                          
009000    COMPUTE WDT-INV-J = 80 * WDT-INV-L / 2447                             
009100                                                                          
009200    COMPUTE WDT-WORK-DD = WDT-INV-L - 2447 * WDT-INV-J / 80               
009300                                                                          
009400    COMPUTE WDT-INV-L = WDT-INV-J / 11                                    
009500                                                                          
009600    COMPUTE WDT-WORK-MM = WDT-INV-J + 2 - 12 * WDT-INV-L                  
009700                                                                          
009800    COMPUTE WDT-WORK-CCYY =                                               
009900            100 * (WDT-INV-N - 49) + WDT-INV-I + WDT-INV-L.               
010000                                                                          
0101009400-EXIT.                                                                
010200    EXIT.                                                                 
