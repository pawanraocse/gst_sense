000100* FDINTR01.CBL - FD FOR THE INTEREST-ROW DETAIL FILE.                     
000200* ONE RECORD PER LATE-PAID OR UNPAID MATCHED/UNMATCHED                    
000300* PRINCIPAL AMOUNT THAT CLEARED THE 180-DAY THRESHOLD.                    
000400*                                                                         
000500* 2019-08-05  LGF  ORIGINAL ENTRY FOR RULE-37 BATCH (GST-1180).           
000600* 2019-11-19  LGF  ADDED INTR-LEDGER-NAME SO THE REPORT WRITER            
000700*                  CAN GROUP DETAIL ROWS BY LEDGER IN ONE PASS            
000800*                  (TICKET GST-1204).                                     
000900    FD  INTEREST-ROW-FILE                                                 
001000        LABEL RECORDS ARE STANDARD.                                       
001100    01  INTEREST-ROW-RECORD.                                              
001200        05  INTR-LEDGER-NAME             PIC X(60).                       
001300        05  INTR-SUPPLIER                PIC X(40).                       
001400        05  INTR-PURCHASE-DATE           PIC 9(08).                       
001500        05  INTR-PAYMENT-DATE            PIC 9(08).                       
001600            88  INTR-PAYMENT-DATE-BLANK  VALUE ZEROS.                     
001700        05  INTR-PRINCIPAL               PIC S9(13)V99 COMP-3.            
001800        05  INTR-DELAY-DAYS              PIC 9(05).                       
001900        05  INTR-ITC-AMOUNT              PIC S9(13)V99 COMP-3.            
002000        05  INTR-INTEREST                PIC S9(13)V99 COMP-3.            
002100        05  INTR-STATUS                  PIC X(09).                       
002200            88  INTR-STATUS-PAID-LATE    VALUE "PAID_LATE".               
002300            88  INTR-STATUS-UNPAID       VALUE "UNPAID   ".               
002400        05  FILLER                       PIC X(10).                       
