000100* FDLEDG01.CBL - FD FOR THE RAW LEDGER UPLOAD FILE.                       
000200* ONE LINE PER TRANSACTION, COMMA-DELIMITED:                              
000300*     DATE(CCYYMMDD),ENTRY-TYPE(P/Y),SUPPLIER,AMOUNT                      
000400* RULE 37 (180-DAY ITC REVERSAL) BATCH - LEDGER INPUT.                    
000500*                                                                         
000600* 2019-07-30  LGF  ORIGINAL ENTRY FOR RULE-37 BATCH (GST-1180).           
000700    FD  LEDGER-FILE                                                       
000800        LABEL RECORDS ARE STANDARD.                                       
000900    01  LEDGER-INPUT-LINE               PIC X(132).                       
