000100* SLWORK01.CBL - FILE-CONTROL ENTRY, NORMALIZED ENTRY WORK FILE.          
000200* WRITTEN BY RULE37-LEDGER-PARSER, READ/SORTED BY                         
000300* RULE37-INTEREST-CALC.  ONE LEDGER-ENTRY PER RECORD.                     
000400*                                                                         
000500* 2019-08-02  LGF  ORIGINAL ENTRY FOR RULE-37 BATCH (GST-1180).           
000600    SELECT WORK-ENTRY-FILE                                                
000700        ASSIGN TO WS-WORK-ENTRY-FILE-NAME                                 
000800        ORGANIZATION IS SEQUENTIAL.                                       
