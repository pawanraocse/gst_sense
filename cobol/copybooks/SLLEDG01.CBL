000100* SLLEDG01.CBL - FILE-CONTROL ENTRY, RAW LEDGER UPLOAD FILE.              
000200* RULE 37 (180-DAY ITC REVERSAL) BATCH - LEDGER INPUT.                    
000300* CALLER MUST DECLARE WS-LEDGER-FILE-NAME   PIC X(48)                     
000400* AND WS-LEDGER-FILE-STATUS  PIC XX  AHEAD OF THIS COPY.                  
000500*                                                                         
000600* 2019-07-30  LGF  ORIGINAL ENTRY FOR RULE-37 BATCH (GST-1180).           
000700    SELECT LEDGER-FILE                                                    
000800        ASSIGN TO WS-LEDGER-FILE-NAME                                     
000900        ORGANIZATION IS LINE SEQUENTIAL                                   
001000        FILE STATUS IS WS-LEDGER-FILE-STATUS.                             
