000100* FDRUNT01.CBL - FD FOR THE RUN-TOTALS TRAILER FILE.                      
000200* ONE RECORD PER BATCH RUN - WRITTEN BY THE DRIVER ONCE ALL               
000300* LEDGER FILES IN THE RUN HAVE BEEN PROCESSED.                            
000400*                                                                         
000500* 2019-08-06  LGF  ORIGINAL ENTRY FOR RULE-37 BATCH (GST-1180).           
000600* 2020-01-14  LGF  ADDED RUNT-CREATED-BY / RUNT-EXPIRES FOR THE           
000700*                  RETENTION CLEAN-UP JOB (TICKET GST-1241).              
000800    FD  RUN-TOTALS-FILE                                                   
000900        LABEL RECORDS ARE STANDARD.                                       
001000    01  RUN-TOTALS-RECORD.                                                
001100        05  RUNT-FILENAME                PIC X(60).                       
001200        05  RUNT-AS-ON-DATE              PIC 9(08).                       
001300        05  RUNT-TOTAL-INTEREST          PIC S9(15)V99 COMP-3.            
001400        05  RUNT-TOTAL-ITC               PIC S9(15)V99 COMP-3.            
001500        05  RUNT-FILE-COUNT              PIC 9(03).                       
001600        05  RUNT-CREATED-AT-DATE         PIC 9(08).                       
001700        05  RUNT-CREATED-AT-TIME         PIC 9(06).                       
001800        05  RUNT-CREATED-BY              PIC X(08).                       
001900        05  RUNT-EXPIRES-DATE            PIC 9(08).                       
002000        05  FILLER                       PIC X(10).                       
