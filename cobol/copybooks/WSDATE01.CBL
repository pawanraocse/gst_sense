000100* WSDATE01.CBL                                                            
000200*                                                                         
000300* WORKING-STORAGE TO BE USED BY PLDAYS01.CBL - ADAPTED FROM               
000400* THE OLD wsdate.cbl DATE-ENTRY WORK AREA FOR RULE 37, WHICH              
000500* HAS NO SCREEN DATE ENTRY AND NEEDS A WHOLE-CALENDAR-DAYS                
000600* SUBTRACTION INSTEAD (CCYYMMDD MINUS CCYYMMDD IS NOT A DAY               
000700* COUNT IN COBOL - IT HAS TO GO THROUGH AN ABSOLUTE DAY NUMBER).          
000800*                                                                         
000900*-------------------------------------------------------------            
001000*    VARIABLES RECEIVED BY PLDAYS01.CBL'S 9100 PARAGRAPH:                 
001100*       WDT-FIRST-DATE-CCYYMMDD   --- EARLIER (PURCHASE) DATE             
001200*       WDT-SECOND-DATE-CCYYMMDD  --- LATER (PAYMENT/AS-ON) DATE          
001300*    VARIABLE RETURNED:                                                   
001400*       WDT-WHOLE-DAYS-BETWEEN    --- SECOND MINUS FIRST, DAYS            
001500*-------------------------------------------------------------            
001600*                                                                         
001700* 2019-08-01  LGF  ORIGINAL ENTRY, REWORKED FROM wsdate.cbl FOR           
001800*                  RULE-37 DELAY-DAYS ARITHMETIC (REQ GST-1180).          
001900* 2020-01-08  ASH  ADDED THE ADD-DAYS-TO-DATE FIELDS BELOW SO             
002000*                  THE RUN DRIVER CAN COMPUTE A RUN RECORD'S              
002100*                  EXPIRY DATE (REQ GST-1233).                            
002200    01  WDT-DATE-CCYYMMDD-WORK            PIC 9(08).                      
002300    01  WDT-DATE-BROKEN-DOWN REDEFINES WDT-DATE-CCYYMMDD-WORK.            
002400        05  WDT-WORK-CCYY                 PIC 9(04).                      
002500        05  WDT-WORK-MM                   PIC 9(02).                      
002600        05  WDT-WORK-DD                   PIC 9(02).                      
002700                                                                          
002800    77  WDT-FIRST-DATE-CCYYMMDD           PIC 9(08).                      
002900    77  WDT-SECOND-DATE-CCYYMMDD          PIC 9(08).                      
003000    77  WDT-FIRST-ABS-DAY                 PIC S9(09) COMP.                
003100    77  WDT-SECOND-ABS-DAY                PIC S9(09) COMP.                
003200    77  WDT-WHOLE-DAYS-BETWEEN            PIC S9(09) COMP.                
003300                                                                          
003400*   ----- WORK FIELDS FOR THE JULIAN-DAY-NUMBER CONVERSION -----          
003500    77  WDT-ABSOLUTE-DAY-NUMBER           PIC S9(09) COMP.                
003600    77  WDT-M14-DIV12                     PIC S9(09) COMP.                
003700    77  WDT-TERM1                         PIC S9(09) COMP.                
003800    77  WDT-TERM2                         PIC S9(09) COMP.                
003900    77  WDT-TERM3                         PIC S9(09) COMP.                
004000    77  WDT-TERM3-INNER                   PIC S9(09) COMP.                
004100                                                                          
004200    77  WDT-ADD-DAYS-COUNT                PIC S9(05) COMP.                
004300    01  WDT-RESULT-DATE-CCYYMMDD          PIC 9(08).                      
004400                                                                          
004500*   ----- WORK FIELDS FOR THE INVERSE (ABS DAY TO DATE) CONV -----        
004600    77  WDT-INV-L                         PIC S9(09) COMP.                
004700    77  WDT-INV-N                         PIC S9(09) COMP.                
004800    77  WDT-INV-I                         PIC S9(09) COMP.                
004900    77  WDT-INV-J                         PIC S9(09) COMP.                
