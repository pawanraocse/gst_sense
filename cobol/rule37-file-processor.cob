000100 IDENTIFICATION DIVISION.                                                 
000200 PROGRAM-ID.    RULE37-FILE-PROCESSOR.                                    
000300 AUTHOR.        D. K. PATEL.                                              
000400 INSTALLATION.  MERIDIAN SUPPLY CO - EDP DEPT.                            
000500 DATE-WRITTEN.  08/12/2019.                                               
000600 DATE-COMPILED.                                                           
000700 SECURITY.      UNCLASSIFIED - INTERNAL USE ONLY.                         
000800*--------------------------------------------------------------           
000900*    RULE37-FILE-PROCESSOR                                                
001000*                                                                         
001100*    ONE-FILE-AT-A-TIME ORCHESTRATOR FOR THE RULE-37 BATCH.               
001200*    TAKES A SINGLE LEDGER FILE NAME FROM THE MANIFEST, WORKS             
001300*    OUT THE SHORT LEDGER NAME THE REPORT WILL BE GROUPED BY,             
001400*    THEN CALLS THE PARSER AND THE FIFO CALCULATOR IN TURN.               
001500*    RULE37-BATCH-DRIVER CALLS THIS ONCE PER "F" MANIFEST                 
001600*    RECORD AND MOVES ON TO THE NEXT FILE REGARDLESS OF THE               
001700*    OUTCOME (THE SKIP-ON-ERROR RULE LIVES IN THE DRIVER, NOT             
001800*    HERE).                                                               
001900*--------------------------------------------------------------           
002000*    CHANGE LOG                                                           
002100*    ----------------------------------------------------------           
002200*    08/12/2019 DKP  ORIGINAL ENTRY FOR RULE-37 BATCH (GST-1180).         
002300*                    SPLIT OUT OF THE DRIVER SO THE PER-FILE              
002400*                    CALL SEQUENCE COULD BE TESTED ON ITS OWN.            
002500*    01/08/2020 ASH  REQ GST-1233 - BLANK/UNREADABLE FILE NAME            
002600*                    NOW DEFAULTS TO "Unknown" INSTEAD OF                 
002700*                    ABENDING THE RUN.                                    
002800*--------------------------------------------------------------           
002900 ENVIRONMENT DIVISION.                                                    
003000     CONFIGURATION SECTION.                                               
003100     SPECIAL-NAMES.                                                       
003200         C01 IS TOP-OF-FORM.                                              
003300                                                                          
003400 DATA DIVISION.                                                           
003500     WORKING-STORAGE SECTION.                                             
003600                                                                          
003700     01  WS-WORK-ENTRY-FILE-NAME          PIC X(48)                       
003800                                           VALUE "RUN37WRK".              
003900                                                                          
004000     01  WS-LEDGER-NAME                   PIC X(60).                      
004100     01  WS-LEDGER-NAME-VIEW REDEFINES WS-LEDGER-NAME.                    
004200         05  WS-LEDGER-NAME-FIRST-CHAR    PIC X(01).                      
004300         05  FILLER                       PIC X(59).                      
004400                                                                          
004500     01  WS-PARSE-STATUS                  PIC X(06).                      
004600         88  WS-PARSE-OK                  VALUE "OK".                     
004700     01  WS-CALC-STATUS                   PIC X(06).                      
004800                                                                          
004900     01  WS-AS-ON-DATE-WORK               PIC X(08).                      
005000     01  WS-AS-ON-DATE-NUMERIC REDEFINES WS-AS-ON-DATE-WORK               
005100                                          PIC 9(08).                      
005200                                                                          
005300     01  WS-FILE-NAME-WORK                PIC X(48).                      
005400     01  WS-FILE-NAME-BROKEN REDEFINES WS-FILE-NAME-WORK.                 
005500         05  WS-FILE-NAME-CHAR OCCURS 48 TIMES                            
005600                                          PIC X(01).                      
005700                                                                          
005800     01  WS-NAME-SCAN.                                                    
005900         05  WS-CHAR-IDX                  PIC 9(04) COMP.                 
006000         05  WS-LAST-NONBLANK             PIC 9(04) COMP.                 
006100         05  WS-DOT-POS                   PIC 9(04) COMP.                 
006200         05  WS-NAME-LEN                  PIC 9(04) COMP.                 
006300         05  FILLER                       PIC X(04).                      
006400*--------------------------------------------------------------           
006500                                                                          
006600 LINKAGE SECTION.                                                         
006700                                                                          
006800     01  LK-LEDGER-FILE-NAME              PIC X(48).                      
006900     01  LK-AS-ON-DATE                    PIC 9(08).                      
007000     01  LK-ENTRY-COUNT                   PIC 9(05).                      
007100     01  LK-RESULT-STATUS                 PIC X(06).                      
007200         88  LK-RESULT-OK                 VALUE "OK".                     
007300*--------------------------------------------------------------           
007400                                                                          
007500 PROCEDURE DIVISION USING LK-LEDGER-FILE-NAME                             
007600                          LK-AS-ON-DATE                                   
007700                          LK-ENTRY-COUNT                                  
007800                          LK-RESULT-STATUS.                               
007900                                                                          
008000 1000-PROCESS-ONE-LEDGER.                                                 
008100                                                                          
008200     MOVE LK-AS-ON-DATE TO WS-AS-ON-DATE-WORK                             
008300     IF WS-AS-ON-DATE-NUMERIC NOT NUMERIC                                 
008400        MOVE "BADATE" TO LK-RESULT-STATUS                                 
008500        GO TO 1000-EXIT.                                                  
008600                                                                          
008700     PERFORM 1100-DERIVE-LEDGER-NAME THRU 1100-EXIT                       
008800                                                                          
008900     CALL "RULE37-LEDGER-PARSER" USING LK-LEDGER-FILE-NAME                
009000                                        WS-WORK-ENTRY-FILE-NAME           
009100                                        WS-LEDGER-NAME                    
009200                                        LK-ENTRY-COUNT                    
009300                                        WS-PARSE-STATUS                   
009400                                                                          
009500     IF NOT WS-PARSE-OK                                                   
009600        MOVE WS-PARSE-STATUS TO LK-RESULT-STATUS                          
009700        GO TO 1000-EXIT.                                                  
009800                                                                          
009900     CALL "RULE37-INTEREST-CALC" USING WS-WORK-ENTRY-FILE-NAME            
010000                                        WS-LEDGER-NAME                    
010100                                        LK-AS-ON-DATE                     
010200                                        WS-CALC-STATUS                    
010300                                                                          
010400     MOVE WS-CALC-STATUS TO LK-RESULT-STATUS.                             
010500                                                                          
010600 1000-EXIT.                                                               
010700     EXIT PROGRAM.                                                        
010800*--------------------------------------------------------------           
010900                                                                          
011000 1100-DERIVE-LEDGER-NAME.                                                 
011100                                                                          
011200     MOVE LK-LEDGER-FILE-NAME TO WS-FILE-NAME-WORK                        
011300     MOVE ZERO TO WS-LAST-NONBLANK                                        
011400     MOVE ZERO TO WS-DOT-POS                                              
011500                                                                          
011600     PERFORM 1110-FIND-LAST-NONBLANK THRU 1110-EXIT                       
011700             VARYING WS-CHAR-IDX FROM 48 BY -1                            
011800             UNTIL WS-CHAR-IDX LESS THAN 1                                
011900                                                                          
012000     IF WS-LAST-NONBLANK EQUAL ZERO                                       
012100        MOVE "Unknown" TO WS-LEDGER-NAME                                  
012200        GO TO 1100-EXIT.                                                  
012300                                                                          
012400     PERFORM 1120-SCAN-FOR-DOT THRU 1120-EXIT                             
012500             VARYING WS-CHAR-IDX FROM 1 BY 1                              
012600             UNTIL WS-CHAR-IDX GREATER THAN WS-LAST-NONBLANK              
012700                                                                          
012800     IF WS-DOT-POS GREATER THAN ZERO                                      
012900        COMPUTE WS-NAME-LEN = WS-DOT-POS - 1                              
013000     ELSE                                                                 
013100        MOVE WS-LAST-NONBLANK TO WS-NAME-LEN.                             
013200                                                                          
013300     IF WS-NAME-LEN LESS THAN 1                                           
013400        MOVE 1 TO WS-NAME-LEN.                                            
013500                                                                          
013600     MOVE SPACES TO WS-LEDGER-NAME                                        
013700     MOVE WS-FILE-NAME-WORK(1:WS-NAME-LEN) TO WS-LEDGER-NAME              
013800                                                                          
013900     IF WS-LEDGER-NAME-FIRST-CHAR EQUAL SPACE                             
014000        MOVE "Unknown" TO WS-LEDGER-NAME.                                 
014100                                                                          
014200 1100-EXIT.                                                               
014300     EXIT.                                                                
014400*--------------------------------------------------------------           
014500                                                                          
014600 1110-FIND-LAST-NONBLANK.                                                 
014700                                                                          
014800     IF WS-FILE-NAME-CHAR(WS-CHAR-IDX) NOT EQUAL SPACE                    
014900        AND WS-LAST-NONBLANK EQUAL ZERO                                   
015000        MOVE WS-CHAR-IDX TO WS-LAST-NONBLANK.                             
015100                                                                          
015200 1110-EXIT.                                                               
015300     EXIT.                                                                
015400*--------------------------------------------------------------           
015500                                                                          
015600 1120-SCAN-FOR-DOT.                                                       
015700                                                                          
015800     IF WS-FILE-NAME-CHAR(WS-CHAR-IDX) EQUAL "."                          
015900        MOVE WS-CHAR-IDX TO WS-DOT-POS.                                   
016000                                                                          
016100 1120-EXIT.                                                               
016200     EXIT.                                                                
