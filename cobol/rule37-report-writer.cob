000100 IDENTIFICATION DIVISION.                                                 
000200 PROGRAM-ID.    RULE37-REPORT-WRITER.                                     
000300 AUTHOR.        R. J. ALVAREZ.                                            
000400 INSTALLATION.  MERIDIAN SUPPLY CO - EDP DEPT.                            
000500 DATE-WRITTEN.  09/25/1988.                                               
000600 DATE-COMPILED.                                                           
000700 SECURITY.      UNCLASSIFIED - INTERNAL USE ONLY.                         
000800*--------------------------------------------------------------           
000900*    RULE37-REPORT-WRITER                                                 
001000*                                                                         
001100*    PRINTS THE ONE COMBINED RULE-37 REPORT FOR THE RUN - A               
001200*    SUMMARY SECTION (ONE LINE PER LEDGER FILE PLUS A GRAND               
001300*    TOTAL), FOLLOWED BY A DETAIL SECTION (ONE GROUP OF LINES             
001400*    PER LEDGER, READ OFF THE INTEREST-ROW-FILE IN THE ORDER              
001500*    RULE37-INTEREST-CALC WROTE THEM, PLUS A TOTAL LINE PER               
001600*    LEDGER), FOLLOWED BY THE RUN GRAND TOTAL LINE.  CALLED               
001700*    ONCE BY THE DRIVER AFTER EVERY LEDGER HAS BEEN PROCESSED.            
001800*--------------------------------------------------------------           
001900*    CHANGE LOG                                                           
002000*    ----------------------------------------------------------           
002100*    09/25/1988 RJA  ORIGINAL ENTRY.  THIS WAS THE DEDUCTIBLES            
002200*                    REPORT - PRINTED THE CASH-BASIS DEDUCTION            
002300*                    SCHEDULE, SORTED BY PAID DATE.                       
002400*    05/11/1990 RJA  ADDED THE GRAND-TOTAL CARRY LINE AFTER A             
002500*                    CONTROLLER COMPLAINT THAT TOTALS DID NOT             
002600*                    TIE TO THE VOUCHER REGISTER.                         
002700*    02/20/1994 MLK  VENDOR CROSS-REFERENCE LOOKUP SPED UP.               
002800*    01/19/1998 DKP  Y2K REMEDIATION - DATE FIELDS WIDENED TO             
002900*                    CCYYMMDD THROUGHOUT (PROJECT Y2K-004).               
003000*    07/22/1999 DKP  Y2K REMEDIATION SIGN-OFF.                            
003100*    04/17/2017 DKP  REQ GST-1102 - SPLIT OFF FROM THE OLD                
003200*                    DEDUCTIBLES-REPORT PROGRAM AS A STANDALONE           
003300*                    PRINT STEP; THE MATCH/CALC LOGIC MOVED TO            
003400*                    RULE37-INTEREST-CALC.                                
003500*    08/09/2019 LGF  REQ GST-1180 - REWRITTEN FOR THE TWO-                
003600*                    SECTION RULE-37 LAYOUT (SUMMARY SHEET,               
003700*                    THEN ONE DETAIL SHEET PER LEDGER) IN PLACE           
003800*                    OF THE OLD SINGLE VOUCHER REGISTER.                  
003900*    11/19/2019 RSN  REQ GST-1204 - DETAIL SECTION NOW GROUPS             
004000*                    BY THE LEDGER NAME STAMPED ON EACH                   
004100*                    INTEREST-ROW INSTEAD OF RE-READING THE               
004200*                    SUMMARY FILE PER LEDGER.                             
004300*    01/08/2020 ASH  REQ GST-1233 - PER-LEDGER TOTAL LINE NOW             
004400*                    MATCHES THE CALCULATION-SUMMARY FILE'S               
004500*                    ITC-REVERSAL DEFINITION (UNPAID ROWS ONLY,           
004600*                    NOT EVERY PRINTED ROW).                              
004700*--------------------------------------------------------------           
004800 ENVIRONMENT DIVISION.                                                    
004900     CONFIGURATION SECTION.                                               
005000     SPECIAL-NAMES.                                                       
005100         C01 IS TOP-OF-FORM.                                              
005200                                                                          
005300     INPUT-OUTPUT SECTION.                                                
005400     FILE-CONTROL.                                                        
005500                                                                          
005600         COPY "SLSUMM01.CBL".                                             
005700         COPY "SLINTR01.CBL".                                             
005800                                                                          
005900         SELECT PRINTER-FILE                                              
006000                ASSIGN TO "RUN37RPT"                                      
006100                ORGANIZATION IS LINE SEQUENTIAL.                          
006200                                                                          
006300 DATA DIVISION.                                                           
006400     FILE SECTION.                                                        
006500                                                                          
006600         COPY "FDSUMM01.CBL".                                             
006700         COPY "FDINTR01.CBL".                                             
006800                                                                          
006900         FD  PRINTER-FILE                                                 
007000             LABEL RECORDS ARE OMITTED.                                   
007100         01  PRINT-LINE                     PIC X(132).                   
007200                                                                          
007300     WORKING-STORAGE SECTION.                                             
007400                                                                          
007500     COPY "WSDATE01.CBL".                                                 
007600     COPY "WSMONY01.CBL".                                                 
007700                                                                          
007800     01  WS-SUMMARY-FILE-NAME             PIC X(48)                       
007900                                           VALUE "RUN37SUM".              
008000     01  WS-INTEREST-ROW-FILE-NAME        PIC X(48)                       
008100                                           VALUE "RUN37ITR".              
008200                                                                          
008300     01  WS-AS-ON-DATE-WORK               PIC X(08).                      
008400     01  WS-AS-ON-DATE-NUMERIC REDEFINES WS-AS-ON-DATE-WORK               
008500                                          PIC 9(08).                      
008600                                                                          
008700     01  WS-EOF-SW                        PIC X.                          
008800         88  WS-EOF                       VALUE "Y".                      
008900                                                                          
009000     01  WS-PAGE-NUMBER                   PIC 9(04) COMP.                 
009100     01  WS-PRINTED-LINES                 PIC 9(02) COMP.                 
009200         88  WS-PAGE-FULL                 VALUE 55 THRU 99.               
009300                                                                          
009400     01  WS-CURRENT-LEDGER                PIC X(60).                      
009500     01  WS-CURRENT-LEDGER-VIEW REDEFINES WS-CURRENT-LEDGER.              
009600         05  WS-CURRENT-LEDGER-FIRST-CHAR PIC X(01).                      
009700         05  FILLER                       PIC X(59).                      
009800                                                                          
009900     01  WS-EDIT-DATE-OUT.                                                
010000         05  WS-EDIT-DATE-DD              PIC 99.                         
010100         05  FILLER                       PIC X(01) VALUE "/".            
010200         05  WS-EDIT-DATE-MM              PIC 99.                         
010300         05  FILLER                       PIC X(01) VALUE "/".            
010400         05  WS-EDIT-DATE-CCYY            PIC 9(04).                      
010500                                                                          
010600     01  WS-RPT-TITLE.                                                    
010700         05  FILLER                       PIC X(08) VALUE "RUN:".         
010800         05  WS-RPT-TITLE-RUN-NAME        PIC X(40).                      
010900         05  FILLER                       PIC X(02) VALUE SPACES.         
011000         05  FILLER                       PIC X(12) VALUE                 
011100                                           "AS ON DATE:".                 
011200         05  WS-RPT-TITLE-AS-ON           PIC X(10).                      
011300         05  FILLER                       PIC X(02) VALUE SPACES.         
011400         05  FILLER                       PIC X(06) VALUE "PAGE".         
011500         05  WS-RPT-TITLE-PAGE            PIC ZZZ9.                       
011600         05  FILLER                       PIC X(48) VALUE SPACES.         
011700                                                                          
011800     01  WS-SUMM-HEADING-1.                                               
011900         05  FILLER                       PIC X(40) VALUE                 
012000                                           "LEDGER NAME".                 
012100         05  FILLER                       PIC X(02) VALUE SPACES.         
012200         05  FILLER                       PIC X(18) VALUE                 
012300                                           "TOTAL ITC REVERSAL".          
012400         05  FILLER                       PIC X(02) VALUE SPACES.         
012500         05  FILLER                       PIC X(18) VALUE                 
012600                                           "    TOTAL INTEREST".          
012700         05  FILLER                       PIC X(52) VALUE SPACES.         
012800                                                                          
012900     01  WS-SUMM-HEADING-2.                                               
013000         05  FILLER                       PIC X(40) VALUE ALL "-".        
013100         05  FILLER                       PIC X(02) VALUE SPACES.         
013200         05  FILLER                       PIC X(18) VALUE ALL "-".        
013300         05  FILLER                       PIC X(02) VALUE SPACES.         
013400         05  FILLER                       PIC X(18) VALUE ALL "-".        
013500         05  FILLER                       PIC X(52) VALUE SPACES.         
013600                                                                          
013700     01  WS-SUMM-LINE.                                                    
013800         05  WS-SUMM-LEDGER               PIC X(40).                      
013900         05  FILLER                       PIC X(02) VALUE SPACES.         
014000         05  WS-SUMM-ITC-EDIT             PIC Z(13)9.99-.                 
014100         05  FILLER                       PIC X(02) VALUE SPACES.         
014200         05  WS-SUMM-INT-EDIT             PIC Z(13)9.99-.                 
014300         05  FILLER                       PIC X(52) VALUE SPACES.         
014400                                                                          
014500     01  WS-SUMM-GRAND-TOTAL-LINE.                                        
014600         05  FILLER                       PIC X(40)                       
014700             VALUE "GRAND TOTAL - ALL LEDGERS THIS RUN".                  
014800         05  FILLER                       PIC X(02) VALUE SPACES.         
014900         05  WS-SUMM-GT-ITC-EDIT          PIC Z(13)9.99-.                 
015000         05  FILLER                       PIC X(02) VALUE SPACES.         
015100         05  WS-SUMM-GT-INT-EDIT          PIC Z(13)9.99-.                 
015200         05  FILLER                       PIC X(52) VALUE SPACES.         
015300                                                                          
015400     01  WS-LEDGER-HEADER-LINE.                                           
015500         05  FILLER                       PIC X(08)                       
015600             VALUE "LEDGER:".                                             
015700         05  WS-LHDR-NAME                 PIC X(60).                      
015800         05  FILLER                       PIC X(64) VALUE SPACES.         
015900                                                                          
016000     01  WS-DETAIL-HEADING-1.                                             
016100         05  FILLER                       PIC X(30) VALUE                 
016200                                           "SUPPLIER".                    
016300         05  FILLER                       PIC X(01) VALUE SPACE.          
016400         05  FILLER                       PIC X(10) VALUE                 
016500                                           "PURCH DATE".                  
016600         05  FILLER                       PIC X(01) VALUE SPACE.          
016700         05  FILLER                       PIC X(10) VALUE                 
016800                                           "PAID DATE".                   
016900         05  FILLER                       PIC X(01) VALUE SPACE.          
017000         05  FILLER                       PIC X(15) VALUE                 
017100                                           "PRINCIPAL AMT".               
017200         05  FILLER                       PIC X(01) VALUE SPACE.          
017300         05  FILLER                       PIC X(06) VALUE "DELAY".        
017400         05  FILLER                       PIC X(01) VALUE SPACE.          
017500         05  FILLER                       PIC X(15) VALUE                 
017600                                           "ITC AMOUNT".                  
017700         05  FILLER                       PIC X(01) VALUE SPACE.          
017800         05  FILLER                       PIC X(15) VALUE                 
017900                                           "INTEREST".                    
018000         05  FILLER                       PIC X(01) VALUE SPACE.          
018100         05  FILLER                       PIC X(09) VALUE                 
018200                                           "STATUS".                      
018300         05  FILLER                       PIC X(15) VALUE SPACES.         
018400                                                                          
018500     01  WS-DETAIL-LINE.                                                  
018600         05  WS-DET-SUPPLIER              PIC X(30).                      
018700         05  FILLER                       PIC X(01) VALUE SPACE.          
018800         05  WS-DET-PURCH-DATE            PIC X(10).                      
018900         05  FILLER                       PIC X(01) VALUE SPACE.          
019000         05  WS-DET-PAY-DATE              PIC X(10).                      
019100         05  FILLER                       PIC X(01) VALUE SPACE.          
019200         05  WS-DET-PRINCIPAL             PIC Z(10)9.99-.                 
019300         05  FILLER                       PIC X(01) VALUE SPACE.          
019400         05  WS-DET-DELAY-DAYS            PIC ZZZZZ9.                     
019500         05  FILLER                       PIC X(01) VALUE SPACE.          
019600         05  WS-DET-ITC                   PIC Z(10)9.99-.                 
019700         05  FILLER                       PIC X(01) VALUE SPACE.          
019800         05  WS-DET-INTEREST              PIC Z(10)9.99-.                 
019900         05  FILLER                       PIC X(01) VALUE SPACE.          
020000         05  WS-DET-STATUS                PIC X(09).                      
020100         05  FILLER                       PIC X(15) VALUE SPACES.         
020200                                                                          
020300     01  WS-LEDGER-TOTAL-LINE.                                            
020400         05  FILLER                       PIC X(30)                       
020500             VALUE "TOTAL FOR THIS LEDGER".                               
020600         05  FILLER                       PIC X(01) VALUE SPACE.          
020700         05  FILLER                       PIC X(10) VALUE SPACES.         
020800         05  FILLER                       PIC X(01) VALUE SPACE.          
020900         05  FILLER                       PIC X(10) VALUE SPACES.         
021000         05  FILLER                       PIC X(01) VALUE SPACE.          
021100         05  FILLER                       PIC X(15) VALUE SPACES.         
021200         05  FILLER                       PIC X(01) VALUE SPACE.          
021300         05  FILLER                       PIC X(06) VALUE SPACES.         
021400         05  FILLER                       PIC X(01) VALUE SPACE.          
021500         05  WS-LT-ITC                    PIC Z(10)9.99-.                 
021600         05  FILLER                       PIC X(01) VALUE SPACE.          
021700         05  WS-LT-INTEREST               PIC Z(10)9.99-.                 
021800         05  FILLER                       PIC X(01) VALUE SPACE.          
021900         05  FILLER                       PIC X(09) VALUE SPACES.         
022000         05  FILLER                       PIC X(15) VALUE SPACES.         
022100                                                                          
022200     01  WS-RUN-GRAND-TOTAL-LINE.                                         
022300         05  FILLER                       PIC X(30) VALUE                 
022400                                           "RUN GRAND TOTAL".             
022500         05  FILLER                       PIC X(02) VALUE SPACES.         
022600         05  WS-RGT-ITC-EDIT              PIC Z(13)9.99-.                 
022700         05  FILLER                       PIC X(02) VALUE SPACES.         
022800         05  WS-RGT-INT-EDIT              PIC Z(13)9.99-.                 
022900         05  FILLER                       PIC X(02) VALUE SPACES.         
023000         05  FILLER                       PIC X(12) VALUE                 
023100                                           "FILE COUNT:".                 
023200         05  WS-RGT-FILE-COUNT            PIC ZZZ9.                       
023300         05  FILLER                       PIC X(44) VALUE SPACES.         
023400*--------------------------------------------------------------           
023500                                                                          
023600 LINKAGE SECTION.                                                         
023700                                                                          
023800     01  LK-RUN-FILE-NAME                 PIC X(60).                      
023900     01  LK-AS-ON-DATE                    PIC 9(08).                      
024000     01  LK-SUCCESS-COUNT                 PIC 9(05) COMP.                 
024100*--------------------------------------------------------------           
024200                                                                          
024300 PROCEDURE DIVISION USING LK-RUN-FILE-NAME                                
024400                          LK-AS-ON-DATE                                   
024500                          LK-SUCCESS-COUNT.                               
024600                                                                          
024700 0000-MAIN-LOGIC.                                                         
024800                                                                          
024900     MOVE LK-AS-ON-DATE TO WS-AS-ON-DATE-WORK                             
025000     IF WS-AS-ON-DATE-NUMERIC NOT NUMERIC                                 
025100        DISPLAY "RULE37-REPORT-WRITER - AS-ON-DATE FROM THE "             
025200        DISPLAY "DRIVER IS NOT NUMERIC - REPORT NOT PRODUCED."            
025300        EXIT PROGRAM.                                                     
025400                                                                          
025500     MOVE LK-RUN-FILE-NAME TO WS-RPT-TITLE-RUN-NAME                       
025600     MOVE LK-AS-ON-DATE    TO WDT-DATE-CCYYMMDD-WORK                      
025700     PERFORM 9100-EDIT-DATE THRU 9100-EXIT                                
025800     MOVE WS-EDIT-DATE-OUT TO WS-RPT-TITLE-AS-ON                          
025900                                                                          
026000     MOVE ZERO TO WS-PAGE-NUMBER                                          
026100     MOVE ZERO TO WMN-RUN-TOTAL-INTEREST                                  
026200     MOVE ZERO TO WMN-RUN-TOTAL-ITC                                       
026300                                                                          
026400     OPEN OUTPUT PRINTER-FILE                                             
026500                                                                          
026600     OPEN INPUT SUMMARY-FILE                                              
026700     PERFORM 1000-PRINT-SUMMARY-SECTION THRU 1000-EXIT                    
026800     CLOSE SUMMARY-FILE                                                   
026900                                                                          
027000     OPEN INPUT INTEREST-ROW-FILE                                         
027100     PERFORM 2000-PRINT-DETAIL-SECTION THRU 2000-EXIT                     
027200     CLOSE INTEREST-ROW-FILE                                              
027300                                                                          
027400     PERFORM 3000-PRINT-RUN-GRAND-TOTAL THRU 3000-EXIT                    
027500                                                                          
027600     CLOSE PRINTER-FILE                                                   
027700                                                                          
027800     EXIT PROGRAM.                                                        
027900*--------------------------------------------------------------           
028000                                                                          
028100 1000-PRINT-SUMMARY-SECTION.                                              
028200                                                                          
028300     PERFORM 1010-PRINT-SUMMARY-HEADING THRU 1010-EXIT                    
028400                                                                          
028500     MOVE "N" TO WS-EOF-SW                                                
028600     PERFORM 1020-PRINT-ONE-SUMMARY-LINE THRU 1020-EXIT                   
028700             UNTIL WS-EOF                                                 
028800                                                                          
028900     PERFORM 1030-PRINT-SUMMARY-GRAND-TOTAL THRU 1030-EXIT.               
029000                                                                          
029100 1000-EXIT.                                                               
029200     EXIT.                                                                
029300*--------------------------------------------------------------           
029400                                                                          
029500 1010-PRINT-SUMMARY-HEADING.                                              
029600                                                                          
029700     ADD 1 TO WS-PAGE-NUMBER                                              
029800     MOVE WS-PAGE-NUMBER TO WS-RPT-TITLE-PAGE                             
029900                                                                          
030000     MOVE WS-RPT-TITLE TO PRINT-LINE                                      
030100     WRITE PRINT-LINE BEFORE ADVANCING C01                                
030200                                                                          
030300     MOVE WS-SUMM-HEADING-1 TO PRINT-LINE                                 
030400     WRITE PRINT-LINE BEFORE ADVANCING 2                                  
030500                                                                          
030600     MOVE WS-SUMM-HEADING-2 TO PRINT-LINE                                 
030700     WRITE PRINT-LINE BEFORE ADVANCING 1                                  
030800                                                                          
030900     MOVE 4 TO WS-PRINTED-LINES.                                          
031000                                                                          
031100 1010-EXIT.                                                               
031200     EXIT.                                                                
031300*--------------------------------------------------------------           
031400                                                                          
031500 1020-PRINT-ONE-SUMMARY-LINE.                                             
031600                                                                          
031700     READ SUMMARY-FILE                                                    
031800         AT END                                                           
031900            MOVE "Y" TO WS-EOF-SW                                         
032000            GO TO 1020-EXIT.                                              
032100                                                                          
032200     MOVE SUMM-LEDGER-NAME          TO WS-SUMM-LEDGER                     
032300     MOVE SUMM-TOTAL-ITC-REVERSAL   TO WS-SUMM-ITC-EDIT                   
032400     MOVE SUMM-TOTAL-INTEREST       TO WS-SUMM-INT-EDIT                   
032500                                                                          
032600     MOVE WS-SUMM-LINE TO PRINT-LINE                                      
032700     WRITE PRINT-LINE BEFORE ADVANCING 1                                  
032800     ADD 1 TO WS-PRINTED-LINES                                            
032900                                                                          
033000     ADD SUMM-TOTAL-INTEREST     TO WMN-RUN-TOTAL-INTEREST                
033100     ADD SUMM-TOTAL-ITC-REVERSAL TO WMN-RUN-TOTAL-ITC.                    
033200                                                                          
033300 1020-EXIT.                                                               
033400     EXIT.                                                                
033500*--------------------------------------------------------------           
033600                                                                          
033700 1030-PRINT-SUMMARY-GRAND-TOTAL.                                          
033800                                                                          
033900     MOVE WMN-RUN-TOTAL-ITC      TO WS-SUMM-GT-ITC-EDIT                   
034000     MOVE WMN-RUN-TOTAL-INTEREST TO WS-SUMM-GT-INT-EDIT                   
034100                                                                          
034200     MOVE SPACES TO PRINT-LINE                                            
034300     WRITE PRINT-LINE BEFORE ADVANCING 1                                  
034400                                                                          
034500     MOVE WS-SUMM-GRAND-TOTAL-LINE TO PRINT-LINE                          
034600     WRITE PRINT-LINE BEFORE ADVANCING 1.                                 
034700                                                                          
034800 1030-EXIT.                                                               
034900     EXIT.                                                                
035000*--------------------------------------------------------------           
035100                                                                          
035200 2000-PRINT-DETAIL-SECTION.                                               
035300                                                                          
035400     MOVE "N" TO WS-EOF-SW                                                
035500     PERFORM 2010-READ-ONE-INTEREST-ROW THRU 2010-EXIT                    
035600                                                                          
035700     PERFORM 2020-PROCESS-ONE-LEDGER-GROUP THRU 2020-EXIT                 
035800             UNTIL WS-EOF.                                                
035900                                                                          
036000 2000-EXIT.                                                               
036100     EXIT.                                                                
036200*--------------------------------------------------------------           
036300                                                                          
036400 2010-READ-ONE-INTEREST-ROW.                                              
036500                                                                          
036600     READ INTEREST-ROW-FILE                                               
036700         AT END                                                           
036800            MOVE "Y" TO WS-EOF-SW                                         
036900            GO TO 2010-EXIT.                                              
037000                                                                          
037100 2010-EXIT.                                                               
037200     EXIT.                                                                
037300*--------------------------------------------------------------           
037400                                                                          
037500 2020-PROCESS-ONE-LEDGER-GROUP.                                           
037600                                                                          
037700     MOVE INTR-LEDGER-NAME TO WS-CURRENT-LEDGER                           
037800     IF WS-CURRENT-LEDGER-FIRST-CHAR EQUAL SPACE                          
037900        MOVE "Unknown" TO WS-CURRENT-LEDGER.                              
038000                                                                          
038100     MOVE ZERO TO WMN-LEDGER-TOTAL-INTEREST                               
038200     MOVE ZERO TO WMN-LEDGER-TOTAL-ITC-REVERSAL                           
038300                                                                          
038400     PERFORM 2030-PRINT-LEDGER-HEADING THRU 2030-EXIT                     
038500                                                                          
038600     PERFORM 2040-PRINT-ONE-DETAIL-LINE THRU 2040-EXIT                    
038700             UNTIL WS-EOF                                                 
038800                OR INTR-LEDGER-NAME NOT EQUAL WS-CURRENT-LEDGER           
038900                                                                          
039000     PERFORM 2050-PRINT-LEDGER-TOTAL THRU 2050-EXIT.                      
039100                                                                          
039200 2020-EXIT.                                                               
039300     EXIT.                                                                
039400*--------------------------------------------------------------           
039500                                                                          
039600 2030-PRINT-LEDGER-HEADING.                                               
039700                                                                          
039800     ADD 1 TO WS-PAGE-NUMBER                                              
039900     MOVE WS-PAGE-NUMBER TO WS-RPT-TITLE-PAGE                             
040000                                                                          
040100     MOVE WS-RPT-TITLE TO PRINT-LINE                                      
040200     WRITE PRINT-LINE BEFORE ADVANCING C01                                
040300                                                                          
040400     MOVE WS-CURRENT-LEDGER TO WS-LHDR-NAME                               
040500     MOVE WS-LEDGER-HEADER-LINE TO PRINT-LINE                             
040600     WRITE PRINT-LINE BEFORE ADVANCING 2                                  
040700                                                                          
040800     MOVE WS-DETAIL-HEADING-1 TO PRINT-LINE                               
040900     WRITE PRINT-LINE BEFORE ADVANCING 1                                  
041000                                                                          
041100     MOVE 5 TO WS-PRINTED-LINES.                                          
041200                                                                          
041300 2030-EXIT.                                                               
041400     EXIT.                                                                
041500*--------------------------------------------------------------           
041600                                                                          
041700 2040-PRINT-ONE-DETAIL-LINE.                                              
041800                                                                          
041900     MOVE INTR-SUPPLIER TO WS-DET-SUPPLIER                                
042000                                                                          
042100     MOVE INTR-PURCHASE-DATE TO WDT-DATE-CCYYMMDD-WORK                    
042200     PERFORM 9100-EDIT-DATE THRU 9100-EXIT                                
042300     MOVE WS-EDIT-DATE-OUT TO WS-DET-PURCH-DATE                           
042400                                                                          
042500     IF INTR-PAYMENT-DATE-BLANK                                           
042600        MOVE "Unpaid" TO WS-DET-PAY-DATE                                  
042700     ELSE                                                                 
042800        MOVE INTR-PAYMENT-DATE TO WDT-DATE-CCYYMMDD-WORK                  
042900        PERFORM 9100-EDIT-DATE THRU 9100-EXIT                             
043000        MOVE WS-EDIT-DATE-OUT TO WS-DET-PAY-DATE.                         
043100                                                                          
043200     MOVE INTR-PRINCIPAL   TO WS-DET-PRINCIPAL                            
043300     MOVE INTR-DELAY-DAYS  TO WS-DET-DELAY-DAYS                           
043400     MOVE INTR-ITC-AMOUNT  TO WS-DET-ITC                                  
043500     MOVE INTR-INTEREST    TO WS-DET-INTEREST                             
043600                                                                          
043700     IF INTR-STATUS-PAID-LATE                                             
043800        MOVE "Paid Late" TO WS-DET-STATUS                                 
043900     ELSE                                                                 
044000        MOVE "Unpaid" TO WS-DET-STATUS.                                   
044100                                                                          
044200     MOVE WS-DETAIL-LINE TO PRINT-LINE                                    
044300     WRITE PRINT-LINE BEFORE ADVANCING 1                                  
044400     ADD 1 TO WS-PRINTED-LINES                                            
044500                                                                          
044600     ADD INTR-INTEREST TO WMN-LEDGER-TOTAL-INTEREST                       
044700     IF INTR-STATUS-UNPAID                                                
044800        ADD INTR-ITC-AMOUNT TO WMN-LEDGER-TOTAL-ITC-REVERSAL.             
044900                                                                          
045000     IF WS-PAGE-FULL                                                      
045100        PERFORM 2030-PRINT-LEDGER-HEADING THRU 2030-EXIT.                 
045200                                                                          
045300     PERFORM 2010-READ-ONE-INTEREST-ROW THRU 2010-EXIT.                   
045400                                                                          
045500 2040-EXIT.                                                               
045600     EXIT.                                                                
045700*--------------------------------------------------------------           
045800                                                                          
045900 2050-PRINT-LEDGER-TOTAL.                                                 
046000                                                                          
046100     MOVE WMN-LEDGER-TOTAL-ITC-REVERSAL TO WS-LT-ITC                      
046200     MOVE WMN-LEDGER-TOTAL-INTEREST     TO WS-LT-INTEREST                 
046300                                                                          
046400     MOVE SPACES TO PRINT-LINE                                            
046500     WRITE PRINT-LINE BEFORE ADVANCING 1                                  
046600                                                                          
046700     MOVE WS-LEDGER-TOTAL-LINE TO PRINT-LINE                              
046800     WRITE PRINT-LINE BEFORE ADVANCING 1                                  
046900     ADD 2 TO WS-PRINTED-LINES.                                           
047000                                                                          
047100 2050-EXIT.                                                               
047200     EXIT.                                                                
047300*--------------------------------------------------------------           
047400                                                                          
047500 3000-PRINT-RUN-GRAND-TOTAL.                                              
047600                                                                          
047700     MOVE WMN-RUN-TOTAL-ITC      TO WS-RGT-ITC-EDIT                       
047800     MOVE WMN-RUN-TOTAL-INTEREST TO WS-RGT-INT-EDIT                       
047900     MOVE LK-SUCCESS-COUNT       TO WS-RGT-FILE-COUNT                     
048000                                                                          
048100     MOVE SPACES TO PRINT-LINE                                            
048200     WRITE PRINT-LINE BEFORE ADVANCING 2                                  
048300                                                                          
048400     MOVE WS-RUN-GRAND-TOTAL-LINE TO PRINT-LINE                           
048500     WRITE PRINT-LINE BEFORE ADVANCING 1.                                 
048600                                                                          
048700 3000-EXIT.                                                               
048800     EXIT.                                                                
048900*--------------------------------------------------------------           
049000                                                                          
049100 9100-EDIT-DATE.                                                          
049200                                                                          
049300     MOVE WDT-WORK-DD   TO WS-EDIT-DATE-DD                                
049400     MOVE WDT-WORK-MM   TO WS-EDIT-DATE-MM                                
049500     MOVE WDT-WORK-CCYY TO WS-EDIT-DATE-CCYY.                             
049600                                                                          
049700 9100-EXIT.                                                               
049800     EXIT.                                                                
