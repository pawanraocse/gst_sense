000100 IDENTIFICATION DIVISION.                                                 
000200 PROGRAM-ID.    RULE37-BATCH-DRIVER.                                      
000300 AUTHOR.        R. J. ALVAREZ.                                            
000400 INSTALLATION.  MERIDIAN SUPPLY CO - EDP DEPT.                            
000500 DATE-WRITTEN.  08/06/1988.                                               
000600 DATE-COMPILED.                                                           
000700 SECURITY.      UNCLASSIFIED - INTERNAL USE ONLY.                         
000800*--------------------------------------------------------------           
000900*    RULE37-BATCH-DRIVER                                                  
001000*                                                                         
001100*    MAIN ENTRY POINT OF THE NIGHTLY RULE-37 (180-DAY ITC                 
001200*    REVERSAL INTEREST) BATCH JOB.  READS THE RUN MANIFEST                
001300*    (ONE CONTROL CARD PLUS ONE RECORD PER SUPPLIER LEDGER                
001400*    FILE SUBMITTED FOR THIS RUN), CALLS RULE37-FILE-PROCESSOR            
001500*    ONCE PER LEDGER FILE, ROLLS UP THE RUN-WIDE TOTALS, AND              
001600*    WRITES THE ONE RUN-TOTALS TRAILER RECORD FOR THE RUN.                
001700*    THE PRINTED REPORT ITSELF IS BUILT SEPARATELY BY                     
001800*    RULE37-REPORT-WRITER, CALLED AT THE END OF THIS PROGRAM.             
001900*--------------------------------------------------------------           
002000*    CHANGE LOG                                                           
002100*    ----------------------------------------------------------           
002200*    09/25/1988 RJA  ORIGINAL ENTRY.  THIS WAS THE A/P MENU               
002300*                    DISPATCHER - ONE PERFORM LOOP OVER A                 
002400*                    SCREEN MENU, CALLING A SEPARATE .COB FOR             
002500*                    EACH FUNCTION THE OPERATOR PICKED.                   
002600*    05/14/1990 RJA  ADDED THE "QUIT" MENU OPTION CONFIRM.                
002700*    03/02/1994 MLK  VENDOR FILE RESTRUCTURE - MENU OPTIONS               
002800*                    RENUMBERED.                                          
002900*    01/19/1998 DKP  Y2K PHASE 1 - MENU DATE DISPLAY WIDENED.             
003000*    07/22/1999 DKP  Y2K PHASE 2 - CONFIRMED CLEAN, NO FURTHER            
003100*                    2-DIGIT YEAR FIELDS LEFT IN THIS PROGRAM.            
003200*    07/30/2019 LGF  REQ GST-1180 - REPURPOSED AS THE RULE-37             
003300*                    BATCH DRIVER.  MENU DISPATCH REPLACED BY             
003400*                    A MANIFEST-DRIVEN PER-FILE LOOP; NO MORE             
003500*                    OPERATOR SCREEN INTERACTION.                         
003600*    08/06/2019 LGF  REQ GST-1180 - ADDED MANIFEST VALIDATION             
003700*                    (ZERO FILES / OVER MAX FILE COUNT) AND THE           
003800*                    ALL-FILES-FAILED ABORT CHECK.                        
003900*    11/19/2019 RSN  REQ GST-1204 - RUN FILENAME DERIVATION               
004000*                    ("<N> FILES - <AS-ON-DATE>" WHEN MORE THAN           
004100*                    ONE LEDGER SUCCEEDS IN THE SAME RUN).                
004200*    01/08/2020 ASH  REQ GST-1233 - RUN-TOTALS TRAILER RECORD             
004300*                    NOW CARRIES CREATED-BY/CREATED-AT/EXPIRES            
004400*                    FOR THE RETENTION CLEAN-UP JOB.                      
004500*    01/14/2020 LGF  REQ GST-1241 - EXPIRES-DATE COMPUTED FROM            
004600*                    THE CONTROL CARD'S RETENTION-DAYS VIA THE            
004700*                    NEW PLDAYS01 9300 PARAGRAPH.                         
004800*--------------------------------------------------------------           
004900 ENVIRONMENT DIVISION.                                                    
005000     CONFIGURATION SECTION.                                               
005100     SPECIAL-NAMES.                                                       
005200         C01 IS TOP-OF-FORM.                                              
005300                                                                          
005400     INPUT-OUTPUT SECTION.                                                
005500     FILE-CONTROL.                                                        
005600         COPY "SLMANF01.CBL".                                             
005700         COPY "SLINTR01.CBL".                                             
005800         COPY "SLSUMM01.CBL".                                             
005900         COPY "SLRUNT01.CBL".                                             
006000                                                                          
006100 DATA DIVISION.                                                           
006200     FILE SECTION.                                                        
006300     COPY "FDMANF01.CBL".                                                 
006400     COPY "FDINTR01.CBL".                                                 
006500     COPY "FDSUMM01.CBL".                                                 
006600     COPY "FDRUNT01.CBL".                                                 
006700                                                                          
006800     WORKING-STORAGE SECTION.                                             
006900     COPY "WSDATE01.CBL".                                                 
007000     COPY "WSMONY01.CBL".                                                 
007100                                                                          
007200     01  WS-INTEREST-ROW-FILE-NAME        PIC X(48)                       
007300                                           VALUE "RUN37ITR".              
007400     01  WS-SUMMARY-FILE-NAME             PIC X(48)                       
007500                                           VALUE "RUN37SUM".              
007600                                                                          
007700     01  WS-AS-ON-DATE                    PIC 9(08).                      
007800     01  WS-AS-ON-DATE-WORK               PIC X(08).                      
007900     01  WS-AS-ON-DATE-NUMERIC REDEFINES WS-AS-ON-DATE-WORK               
008000                                          PIC 9(08).                      
008100     01  WS-MAX-FILE-COUNT                PIC 9(03).                      
008200     01  WS-MAX-FILE-SIZE-KB              PIC 9(09).                      
008300     01  WS-RETENTION-DAYS                PIC 9(05).                      
008400     01  WS-RUN-CREATED-BY                PIC X(08).                      
008500                                                                          
008600     01  WS-MANIFEST-EOF-SW               PIC X.                          
008700         88  WS-MANIFEST-EOF              VALUE "Y".                      
008800     01  WS-MANIFEST-VALID-SW             PIC X.                          
008900         88  WS-MANIFEST-VALID            VALUE "Y".                      
009000                                                                          
009100     01  WS-RUN-COUNTERS.                                                 
009200         05  WS-FILE-COUNT                PIC 9(05) COMP.                 
009300         05  WS-SUCCESS-COUNT             PIC 9(05) COMP.                 
009400         05  WS-FAIL-COUNT                PIC 9(05) COMP.                 
009500         05  FILLER                       PIC X(06).                      
009600                                                                          
009700     01  WS-LAST-OK-LEDGER-NAME           PIC X(60).                      
009800                                                                          
009900     01  WS-RUN-FILE-NAME                 PIC X(60).                      
010000     01  WS-RUN-FILE-NAME-VIEW REDEFINES WS-RUN-FILE-NAME.                
010100         05  WS-RUN-FILE-NAME-FIRST-CHAR  PIC X(01).                      
010200         05  FILLER                       PIC X(59).                      
010300     01  WS-FILE-COUNT-EDIT               PIC ZZZ9.                       
010400                                                                          
010500     01  WS-PROCESS-ENTRY-COUNT           PIC 9(05).                      
010600     01  WS-PROCESS-STATUS                PIC X(06).                      
010700         88  WS-PROCESS-OK                VALUE "OK".                     
010800                                                                          
010900     01  WS-SYSTEM-DATE-WORK.                                             
011000         05  WS-SYS-YY                    PIC 9(02).                      
011100         05  WS-SYS-MM                    PIC 9(02).                      
011200         05  WS-SYS-DD                    PIC 9(02).                      
011300         05  FILLER                       PIC X(02).                      
011400     01  WS-SYSTEM-TIME-WORK.                                             
011500         05  WS-SYS-HH                    PIC 9(02).                      
011600         05  WS-SYS-MN                    PIC 9(02).                      
011700         05  WS-SYS-SS                    PIC 9(02).                      
011800         05  FILLER                       PIC 9(02).                      
011900                                                                          
012000     01  WS-TIME-HHMMSS.                                                  
012100         05  WS-HHMMSS-HH                 PIC 9(02).                      
012200         05  WS-HHMMSS-MN                 PIC 9(02).                      
012300         05  WS-HHMMSS-SS                 PIC 9(02).                      
012400         05  FILLER                       PIC X(02).                      
012500*--------------------------------------------------------------           
012600                                                                          
012700 PROCEDURE DIVISION.                                                      
012800                                                                          
012900 0000-MAIN-LOGIC.                                                         
013000                                                                          
013100     PERFORM 1000-VALIDATE-MANIFEST THRU 1000-EXIT                        
013200                                                                          
013300     IF NOT WS-MANIFEST-VALID                                             
013400        DISPLAY "RULE37-BATCH-DRIVER - MANIFEST REJECTED, RUN "           
013500        DISPLAY "ABORTED - SEE PRECEDING MESSAGE."                        
013600        STOP RUN.                                                         
013700                                                                          
013800     PERFORM 1500-INITIALIZE-OUTPUT-FILES THRU 1500-EXIT                  
013900     PERFORM 2000-PROCESS-MANIFEST THRU 2000-EXIT                         
014000     PERFORM 2500-CHECK-ALL-FAILED THRU 2500-EXIT                         
014100     PERFORM 3000-ACCUMULATE-RUN-TOTALS THRU 3000-EXIT                    
014200     PERFORM 3100-DERIVE-RUN-NAME THRU 3100-EXIT                          
014300     PERFORM 5000-WRITE-RUN-TOTALS THRU 5000-EXIT                         
014400                                                                          
014500     CALL "RULE37-REPORT-WRITER" USING WS-RUN-FILE-NAME                   
014600                                        WS-AS-ON-DATE                     
014700                                        WS-SUCCESS-COUNT                  
014800                                                                          
014900     STOP RUN.                                                            
015000*--------------------------------------------------------------           
015100                                                                          
015200 1000-VALIDATE-MANIFEST.                                                  
015300                                                                          
015400     MOVE "N" TO WS-MANIFEST-VALID-SW                                     
015500     MOVE ZERO TO WS-FILE-COUNT                                           
015600                                                                          
015700     OPEN INPUT MANIFEST-FILE                                             
015800     READ MANIFEST-FILE                                                   
015900         AT END                                                           
016000            DISPLAY "RULE37-BATCH-DRIVER - MANIFEST IS EMPTY."            
016100            CLOSE MANIFEST-FILE                                           
016200            GO TO 1000-EXIT.                                              
016300                                                                          
016400     MOVE MANF-AS-ON-DATE       TO WS-AS-ON-DATE                          
016500     MOVE MANF-MAX-FILE-COUNT   TO WS-MAX-FILE-COUNT                      
016600     MOVE MANF-MAX-FILE-SIZE-KB TO WS-MAX-FILE-SIZE-KB                    
016700     MOVE MANF-RETENTION-DAYS   TO WS-RETENTION-DAYS                      
016800     MOVE MANF-CREATED-BY       TO WS-RUN-CREATED-BY                      
016900                                                                          
017000     MOVE WS-AS-ON-DATE TO WS-AS-ON-DATE-WORK                             
017100     IF WS-AS-ON-DATE-NUMERIC NOT NUMERIC                                 
017200        DISPLAY "RULE37-BATCH-DRIVER - CONTROL CARD AS-ON-DATE "          
017300        DISPLAY "IS NOT NUMERIC."                                         
017400        CLOSE MANIFEST-FILE                                               
017500        GO TO 1000-EXIT.                                                  
017600                                                                          
017700     MOVE "N" TO WS-MANIFEST-EOF-SW                                       
017800     PERFORM 1010-COUNT-ONE-FILE-ENTRY THRU 1010-EXIT                     
017900             UNTIL WS-MANIFEST-EOF                                        
018000                                                                          
018100     CLOSE MANIFEST-FILE                                                  
018200                                                                          
018300     IF WS-FILE-COUNT EQUAL ZERO                                          
018400        DISPLAY "RULE37-BATCH-DRIVER - MANIFEST HAS NO LEDGER "           
018500        DISPLAY "FILE ENTRIES."                                           
018600        GO TO 1000-EXIT.                                                  
018700                                                                          
018800     IF WS-FILE-COUNT GREATER THAN WS-MAX-FILE-COUNT                      
018900        DISPLAY "RULE37-BATCH-DRIVER - FILE COUNT EXCEEDS THE "           
019000        DISPLAY "CONFIGURED MAXIMUM FOR THIS RUN."                        
019100        GO TO 1000-EXIT.                                                  
019200                                                                          
019300     MOVE "Y" TO WS-MANIFEST-VALID-SW.                                    
019400                                                                          
019500 1000-EXIT.                                                               
019600     EXIT.                                                                
019700*--------------------------------------------------------------           
019800                                                                          
019900 1010-COUNT-ONE-FILE-ENTRY.                                               
020000                                                                          
020100     READ MANIFEST-FILE                                                   
020200         AT END                                                           
020300            MOVE "Y" TO WS-MANIFEST-EOF-SW                                
020400            GO TO 1010-EXIT.                                              
020500                                                                          
020600     IF MANF-IS-FILE-ENTRY                                                
020700        ADD 1 TO WS-FILE-COUNT.                                           
020800                                                                          
020900 1010-EXIT.                                                               
021000     EXIT.                                                                
021100*--------------------------------------------------------------           
021200                                                                          
021300 1500-INITIALIZE-OUTPUT-FILES.                                            
021400                                                                          
021500*    TRUNCATE THE SHARED INTEREST-ROW AND SUMMARY WORK FILES              
021600*    BEFORE THE FIRST LEDGER OF THE RUN - RULE37-INTEREST-CALC            
021700*    OPENS THEM EXTEND SO EACH LEDGER'S ROWS ACCUMULATE ACROSS            
021800*    REPEATED CALLS WITHIN THE SAME RUN.                                  
021900                                                                          
022000     OPEN OUTPUT INTEREST-ROW-FILE                                        
022100     CLOSE INTEREST-ROW-FILE                                              
022200                                                                          
022300     OPEN OUTPUT SUMMARY-FILE                                             
022400     CLOSE SUMMARY-FILE.                                                  
022500                                                                          
022600 1500-EXIT.                                                               
022700     EXIT.                                                                
022800*--------------------------------------------------------------           
022900                                                                          
023000 2000-PROCESS-MANIFEST.                                                   
023100                                                                          
023200     MOVE ZERO TO WS-SUCCESS-COUNT                                        
023300     MOVE ZERO TO WS-FAIL-COUNT                                           
023400     MOVE "N" TO WS-MANIFEST-EOF-SW                                       
023500                                                                          
023600     OPEN INPUT MANIFEST-FILE                                             
023700                                                                          
023800     PERFORM 2100-PROCESS-ONE-ENTRY THRU 2100-EXIT                        
023900             UNTIL WS-MANIFEST-EOF                                        
024000                                                                          
024100     CLOSE MANIFEST-FILE.                                                 
024200                                                                          
024300 2000-EXIT.                                                               
024400     EXIT.                                                                
024500*--------------------------------------------------------------           
024600                                                                          
024700 2100-PROCESS-ONE-ENTRY.                                                  
024800                                                                          
024900     READ MANIFEST-FILE                                                   
025000         AT END                                                           
025100            MOVE "Y" TO WS-MANIFEST-EOF-SW                                
025200            GO TO 2100-EXIT.                                              
025300                                                                          
025400     IF MANF-IS-FILE-ENTRY                                                
025500        PERFORM 2110-VALIDATE-AND-RUN-ONE-FILE THRU 2110-EXIT.            
025600                                                                          
025700 2100-EXIT.                                                               
025800     EXIT.                                                                
025900*--------------------------------------------------------------           
026000                                                                          
026100 2110-VALIDATE-AND-RUN-ONE-FILE.                                          
026200                                                                          
026300     IF MANF-LEDGER-FILE-SIZE-KB EQUAL ZERO                               
026400        ADD 1 TO WS-FAIL-COUNT                                            
026500        DISPLAY "RULE37-BATCH-DRIVER - SKIPPED "                          
026600                MANF-LEDGER-FILE-NAME " - FILE IS EMPTY."                 
026700        GO TO 2110-EXIT.                                                  
026800                                                                          
026900     IF MANF-LEDGER-FILE-SIZE-KB GREATER THAN WS-MAX-FILE-SIZE-KB         
027000        ADD 1 TO WS-FAIL-COUNT                                            
027100        DISPLAY "RULE37-BATCH-DRIVER - SKIPPED "                          
027200                MANF-LEDGER-FILE-NAME " - OVER MAX FILE SIZE."            
027300        GO TO 2110-EXIT.                                                  
027400                                                                          
027500     CALL "RULE37-FILE-PROCESSOR" USING MANF-LEDGER-FILE-NAME             
027600                                         WS-AS-ON-DATE                    
027700                                         WS-PROCESS-ENTRY-COUNT           
027800                                         WS-PROCESS-STATUS                
027900                                                                          
028000     IF WS-PROCESS-OK                                                     
028100        ADD 1 TO WS-SUCCESS-COUNT                                         
028200        MOVE MANF-LEDGER-FILE-NAME TO WS-LAST-OK-LEDGER-NAME              
028300     ELSE                                                                 
028400        ADD 1 TO WS-FAIL-COUNT                                            
028500        DISPLAY "RULE37-BATCH-DRIVER - FAILED "                           
028600                MANF-LEDGER-FILE-NAME " - STATUS "                        
028700                WS-PROCESS-STATUS.                                        
028800                                                                          
028900 2110-EXIT.                                                               
029000     EXIT.                                                                
029100*--------------------------------------------------------------           
029200                                                                          
029300 2500-CHECK-ALL-FAILED.                                                   
029400                                                                          
029500     IF WS-SUCCESS-COUNT EQUAL ZERO                                       
029600        DISPLAY "RULE37-BATCH-DRIVER - EVERY LEDGER FILE IN "             
029700        DISPLAY "THIS RUN FAILED - RUN ABORTED, NO REPORT "               
029800        DISPLAY "WRITTEN.  SEE THE SKIPPED/FAILED MESSAGES "              
029900        DISPLAY "ABOVE FOR EACH FILE."                                    
030000        STOP RUN.                                                         
030100                                                                          
030200 2500-EXIT.                                                               
030300     EXIT.                                                                
030400*--------------------------------------------------------------           
030500                                                                          
030600 3000-ACCUMULATE-RUN-TOTALS.                                              
030700                                                                          
030800*    THE PER-LEDGER GRAND TOTALS WERE ALREADY WRITTEN TO THE              
030900*    SUMMARY-FILE BY RULE37-INTEREST-CALC (ONE RECORD PER                 
031000*    SUCCESSFUL LEDGER) - READ THEM BACK RATHER THAN THREADING            
031100*    THE TOTALS THROUGH THE CALL CHAIN.                                   
031200                                                                          
031300     MOVE ZERO TO WMN-RUN-TOTAL-INTEREST                                  
031400     MOVE ZERO TO WMN-RUN-TOTAL-ITC                                       
031500     MOVE "N" TO WS-MANIFEST-EOF-SW                                       
031600                                                                          
031700     OPEN INPUT SUMMARY-FILE                                              
031800     PERFORM 3010-ADD-ONE-SUMMARY-RECORD THRU 3010-EXIT                   
031900             UNTIL WS-MANIFEST-EOF                                        
032000     CLOSE SUMMARY-FILE.                                                  
032100                                                                          
032200 3000-EXIT.                                                               
032300     EXIT.                                                                
032400*--------------------------------------------------------------           
032500                                                                          
032600 3010-ADD-ONE-SUMMARY-RECORD.                                             
032700                                                                          
032800     READ SUMMARY-FILE                                                    
032900         AT END                                                           
033000            MOVE "Y" TO WS-MANIFEST-EOF-SW                                
033100            GO TO 3010-EXIT.                                              
033200                                                                          
033300     ADD SUMM-TOTAL-INTEREST     TO WMN-RUN-TOTAL-INTEREST                
033400     ADD SUMM-TOTAL-ITC-REVERSAL TO WMN-RUN-TOTAL-ITC.                    
033500                                                                          
033600 3010-EXIT.                                                               
033700     EXIT.                                                                
033800*--------------------------------------------------------------           
033900                                                                          
034000 3100-DERIVE-RUN-NAME.                                                    
034100                                                                          
034200     IF WS-SUCCESS-COUNT EQUAL 1                                          
034300        MOVE WS-LAST-OK-LEDGER-NAME TO WS-RUN-FILE-NAME                   
034400     ELSE                                                                 
034500        MOVE WS-SUCCESS-COUNT TO WS-FILE-COUNT-EDIT                       
034600        MOVE SPACES TO WS-RUN-FILE-NAME                                   
034700        STRING WS-FILE-COUNT-EDIT DELIMITED BY SIZE                       
034800               " FILES - "           DELIMITED BY SIZE                    
034900               WS-AS-ON-DATE         DELIMITED BY SIZE                    
035000               INTO WS-RUN-FILE-NAME.                                     
035100                                                                          
035200     IF WS-RUN-FILE-NAME-FIRST-CHAR EQUAL SPACE                           
035300        MOVE "Unknown" TO WS-RUN-FILE-NAME.                               
035400                                                                          
035500 3100-EXIT.                                                               
035600     EXIT.                                                                
035700*--------------------------------------------------------------           
035800                                                                          
035900 5000-WRITE-RUN-TOTALS.                                                   
036000                                                                          
036100     ACCEPT WS-SYSTEM-DATE-WORK FROM DATE                                 
036200     ACCEPT WS-SYSTEM-TIME-WORK FROM TIME                                 
036300                                                                          
036400     MOVE SPACES TO RUN-TOTALS-RECORD                                     
036500     MOVE WS-RUN-FILE-NAME   TO RUNT-FILENAME                             
036600     MOVE WS-AS-ON-DATE      TO RUNT-AS-ON-DATE                           
036700     COMPUTE RUNT-TOTAL-INTEREST ROUNDED = WMN-RUN-TOTAL-INTEREST         
036800     COMPUTE RUNT-TOTAL-ITC ROUNDED      = WMN-RUN-TOTAL-ITC              
036900     MOVE WS-SUCCESS-COUNT   TO RUNT-FILE-COUNT                           
037000     MOVE WS-RUN-CREATED-BY  TO RUNT-CREATED-BY                           
037100                                                                          
037200*    Y2K WINDOW: ACCEPT FROM DATE GIVES A 2-DIGIT YEAR - YEARS            
037300*    00-49 ARE 2000-2049, YEARS 50-99 ARE 1950-1999.                      
037400     IF WS-SYS-YY LESS THAN 50                                            
037500        COMPUTE WDT-WORK-CCYY = 2000 + WS-SYS-YY                          
037600     ELSE                                                                 
037700        COMPUTE WDT-WORK-CCYY = 1900 + WS-SYS-YY.                         
037800     MOVE WS-SYS-MM TO WDT-WORK-MM                                        
037900     MOVE WS-SYS-DD TO WDT-WORK-DD                                        
038000     MOVE WDT-DATE-CCYYMMDD-WORK TO RUNT-CREATED-AT-DATE                  
038100                                                                          
038200     MOVE WS-SYS-HH TO WS-HHMMSS-HH                                       
038300     MOVE WS-SYS-MN TO WS-HHMMSS-MN                                       
038400     MOVE WS-SYS-SS TO WS-HHMMSS-SS                                       
038500     MOVE WS-TIME-HHMMSS TO RUNT-CREATED-AT-TIME                          
038600                                                                          
038700     MOVE RUNT-CREATED-AT-DATE  TO WDT-FIRST-DATE-CCYYMMDD                
038800     MOVE WS-RETENTION-DAYS     TO WDT-ADD-DAYS-COUNT                     
038900     PERFORM 9300-ADD-DAYS-TO-DATE THRU 9300-EXIT                         
039000     MOVE WDT-RESULT-DATE-CCYYMMDD TO RUNT-EXPIRES-DATE                   
039100                                                                          
039200     OPEN OUTPUT RUN-TOTALS-FILE                                          
039300     WRITE RUN-TOTALS-RECORD                                              
039400     CLOSE RUN-TOTALS-FILE.                                               
039500                                                                          
039600 5000-EXIT.                                                               
039700     EXIT.                                                                
039800*--------------------------------------------------------------           
039900     COPY "PLDAYS01.CBL".                                                 
